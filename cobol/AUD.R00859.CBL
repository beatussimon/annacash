000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  R00859-REPORT.
000300 AUTHOR.      H. NDOSI.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 06/21/1985.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  06/21/85  HSN  ORIGINAL CODING - TELLER OVERRIDE     *          HSN8501
001100*                 LOG LAYOUT.  APPEND-ONLY, NEVER        *         HSN8501
001200*                 UPDATED OR DELETED.                   *          HSN8501
001300*  09/30/98  HSN  Y2K REVIEW - TIMESTAMP FIELD ALREADY   *         HSN9802
001400*                 CARRIES FULL 4-DIGIT CENTURY.  OK.     *         HSN9802
001500*  02/08/99  HSN  Y2K CERTIFICATION RENEWED.             *         HSN9903
001600*  07/21/08  HSN  RENAMED AUDIT TRAIL LAYOUT FOR THE       *       HSN0804
001700*                 NEW AGENT-BANKING BATCH SUITE.           *       HSN0804
001800*  03/02/09  HSN  ADDED AUD-DESCRIPTION FOR READABLE    *          HSN0905
001900*                 AUDIT NARRATIVE PER AUDITOR REQUEST.  *          HSN0905
002000*  05/19/11  HSN  WIDENED AUD-ACTION TO 20 BYTES TO      *         HSN1106
002100*                 HOLD "RECORD-TRANSACTION".            *          HSN1106
002200*  10/17/13  RFM  TICKET ANB-0231 - NO CHANGE, REVIEWED  *         ANB0231
002300*                 FOR THE COMPLIANCE FILE AUDIT.         *         ANB0231
002400*  05/02/23  HSN  TICKET ANB-0467 - SHOP STANDARD REVIEW:          ANB0467
002500*                 WS-AUD-RECS-WRITTEN RESTATED AS A                ANB0467
002600*                 STANDALONE 77-LEVEL SCRATCH ITEM PER THE         ANB0467
002700*                 DP STANDARDS MANUAL SECTION ON RECORD-           ANB0467
002800*                 COUNT WORK FIELDS.                               ANB0467
002900*****************************************************
003000*  DOCUMENTS ONE AUDIT TRAIL ENTRY.  RESTATED IN         *
003100*  WKD.B0101 AND MCP.B0102, BOTH OF WHICH APPEND TO       *
003200*  THE SAME AUDIT-FILE AT THE MOMENT OF THE EVENT.        *
003300*  REPORT NUMBER FOLLOWS ON FROM R00858 IN THE SHOP'S      *
003400*  REPORT-NUMBER SERIES.                                  *
003500*****************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT R00859-REPORT ASSIGN TO "AUDIT-FILE"
004300         ORGANIZATION IS SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  R00859-REPORT
004700     LABEL RECORD IS STANDARD.
004800 01  AUDIT-LOG-REC.
004900     05  AUD-TIMESTAMP                PIC 9(14).
005000     05  AUD-USER-ID                  PIC 9(06).
005100     05  AUD-ACTION                   PIC X(20).
005200     05  AUD-OBJECT-REF                PIC X(20).
005300     05  AUD-AMOUNT                   PIC S9(13)V99.
005400     05  AUD-DESCRIPTION              PIC X(60).
005500     05  FILLER                       PIC X(05).
005600 01  AUD-TIMESTAMP-BROKEN-VIEW REDEFINES AUDIT-LOG-REC.
005700*    TIMESTAMP BROKEN INTO DATE/TIME PARTS FOR THE
005800*    AUDIT-FILE SEQUENCE CHECK IN 9000-WRITE-AUDIT.
005900     05  AUD-TBV-TSTAMP-GROUP.
006000         10  AUD-TBV-DATE-PART        PIC 9(08).
006100         10  AUD-TBV-TIME-PART        PIC 9(06).
006200     05  FILLER                       PIC X(126).
006300 01  AUD-EXPANSION-VIEW-1 REDEFINES AUDIT-LOG-REC.
006400*    RESERVED FOR A BRANCH-ID FIELD SHOULD THE AUDIT
006500*    TRAIL EVER NEED TO BE SPLIT BY REGIONAL OFFICE.
006600     05  AUD-EXP1-TIMESTAMP            PIC 9(14).
006700     05  AUD-EXP1-USER-ID              PIC 9(06).
006800     05  FILLER             PIC X(120).
006900 01  AUD-EXPANSION-VIEW-2 REDEFINES AUDIT-LOG-REC.
007000*    RESERVED FOR A CORRELATION ID LINKING MULTI-STEP
007100*    EVENTS (E.G. BULK CONTRIBUTION RUNS).
007200     05  AUD-EXP2-TIMESTAMP            PIC 9(14).
007300     05  FILLER             PIC X(126).
007400 WORKING-STORAGE SECTION.
007500*    STANDALONE RECORD-COUNT FIELD - NOT PART OF ANY GROUP, SO  *
007600*    IT CARRIES NO FILLER.  ANB-0467.
007700 77  WS-AUD-RECS-WRITTEN           PIC 9(07) COMP.
007800 PROCEDURE DIVISION.
007900 000-MAIN-EXIT.
008000     STOP RUN.
