000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WAKALA-SHOP-MASTER.
000300 AUTHOR.      J. MWAKASEGE.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  -----------                                       *
001100*  03/14/88  JMW  ORIGINAL CODING - TELLER SHOP      *             JMW8801
001200*                 MASTER FOR BRANCH CASH BALANCING.  *             JMW8801
001300*  11/02/90  JMW  ADDED SHOP-ACTIVE FLAG PER AUDIT    *            JMW9002
001400*                 FINDING 90-114.                    *             JMW9002
001500*  06/19/95  ANK  RESTRUCTURED NAME FIELD TO 30 BYTES *            ANK9503
001600*                 TO MATCH NEW REGISTRATION FORM.     *            ANK9503
001700*  09/30/98  ANK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS *            ANK9804
001800*                 FOUND IN THIS MEMBER. SIGNED OFF.   *            ANK9804
001900*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9905
002000*  07/21/08  HSN  SHOP MASTER REPURPOSED FOR MOBILE   *            HSN0806
002100*                 MONEY WAKALA AGENTS PER NEW AGENT-  *            HSN0806
002200*                 BANKING CHARTER. RENAMED FIELDS.    *            HSN0806
002300*  04/03/11  HSN  ADDED RESERVED EXPANSION AREA FOR   *            HSN1107
002400*                 FUTURE AGENT-TIER CODES.            *            HSN1107
002500*  10/17/13  RFM  TICKET ANB-0231 - CLARIFIED ACTIVE  *            ANB0231
002600*                 FLAG VALUES IN COMMENTS BELOW.      *            ANB0231
002700*****************************************************
002800*  THIS MEMBER DOCUMENTS THE WAKALA SHOP MASTER       *
002900*  RECORD.  FIELDS ARE RESTATED (NOT COPIED - THIS    *
003000*  SHOP KEEPS NO COPYLIB) IN THE FILE SECTION OF      *
003100*  WKD.B0101, WHICH READS WAKALA-MASTER IN SHOP-ID    *
003200*  ORDER TO VALIDATE EACH DAY'S OWNING SHOP.           *
003300*****************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT WAKALA-SHOP-MASTER ASSIGN TO "WAKALA-MASTER"
004100         ORGANIZATION IS SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  WAKALA-SHOP-MASTER
004500     LABEL RECORD IS STANDARD.
004600 01  WAKALA-MASTER-REC.
004700*    PRIMARY RECORD - ONE PER AGENT SHOP.
004800     05  WKM-SHOP-ID               PIC 9(06).
004900     05  WKM-SHOP-NAME             PIC X(30).
005000     05  WKM-ACTIVE-FLAG           PIC X(01).
005100*        'Y' = SHOP MAY TRADE, 'N' = SHOP SUSPENDED.
005200         88  WKM-SHOP-IS-ACTIVE        VALUE "Y".
005300         88  WKM-SHOP-IS-SUSPENDED     VALUE "N".
005400     05  FILLER                    PIC X(03).
005500 01  WKM-EXPANSION-VIEW-1 REDEFINES WAKALA-MASTER-REC.
005600*    RESERVED FOR THE AGENT-TIER CODE PLANNED UNDER
005700*    TICKET ANB-0231 BUT NOT YET IMPLEMENTED.
005800     05  WKM-EXP1-SHOP-ID          PIC 9(06).
005900     05  WKM-EXP1-SHOP-NAME        PIC X(30).
006000     05  FILLER         PIC X(04).
006100 01  WKM-EXPANSION-VIEW-2 REDEFINES WAKALA-MASTER-REC.
006200*    RESERVED FOR A FUTURE REGIONAL-OFFICE CODE.
006300     05  WKM-EXP2-KEY-AREA         PIC X(36).
006400     05  FILLER            PIC X(04).
006500 01  WKM-EXPANSION-VIEW-3 REDEFINES WAKALA-MASTER-REC.
006600*    RESERVED FOR A SHOP-LICENSE-EXPIRY-DATE FIELD
006700*    PROPOSED BY COMPLIANCE BUT NEVER FUNDED.
006800     05  WKM-EXP3-SHOP-ID          PIC 9(06).
006900     05  FILLER         PIC X(34).
007000 WORKING-STORAGE SECTION.
007100 01  WS-WKM-COUNTERS.
007200     05  WS-WKM-RECS-READ         PIC 9(07) COMP.
007300     05  FILLER                     PIC X(01).
007400 PROCEDURE DIVISION.
007500 000-MAIN-EXIT.
007600     STOP RUN.
