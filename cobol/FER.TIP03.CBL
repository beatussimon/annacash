000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FEE-RULE-TABLE.
000300 AUTHOR.      H. NDOSI.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 06/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  06/05/91  HSN  ORIGINAL CODING - BRANCH SERVICE    *            HSN9101
001100*                 CHARGE SCHEDULE LAYOUT.             *            HSN9101
001200*  09/30/98  ANK  Y2K REVIEW - NO DATE FIELDS IN THIS  *           ANK9802
001300*                 MEMBER.  SIGNED OFF.                *            ANK9802
001400*  07/21/08  HSN  RENAMED FEE-RULE FOR WAKALA AGENT    *           HSN0803
001500*                 TRANSACTION FEE SCHEDULES.  ADDED    *           HSN0803
001600*                 FIXED-PLUS-PERCENTAGE TYPE CODE.     *           HSN0803
001700*  05/19/11  HSN  ADDED PRIORITY AND ACTIVE-FLAG       *           HSN1104
001800*                 FIELDS PER ANB-0118.                 *           HSN1104
001900*****************************************************
002000*  DOCUMENTS ONE FEE RULE. RESTATED AS A WORKING-      *
002100*  STORAGE TABLE IN WKD.B0101 (FEE RULES LOADED FROM    *
002200*  FEE-RULES, SEARCHED IN PRIORITY ORDER).              *
002300*****************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT FEE-RULE-TABLE ASSIGN TO "FEE-RULES"
003100         ORGANIZATION IS SEQUENTIAL.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  FEE-RULE-TABLE
003500     LABEL RECORD IS STANDARD.
003600 01  FEE-RULE-REC.
003700     05  FR-ID                      PIC 9(04).
003800     05  FR-TXN-TYPE                PIC X(02).
003900     05  FR-FEE-TYPE                PIC X(01).
004000         88  FR-IS-FLAT                 VALUE "F".
004100         88  FR-IS-PERCENTAGE            VALUE "P".
004200         88  FR-IS-FIXED-PLUS-PCT        VALUE "X".
004300     05  FR-FLAT-FEE                PIC S9(13)V99.
004400     05  FR-PCT-FEE                 PIC S9(02)V9(04).
004500     05  FR-MIN-FEE                 PIC S9(13)V99.
004600     05  FR-MAX-FEE                 PIC S9(13)V99.
004700     05  FR-MIN-AMT                 PIC S9(13)V99.
004800     05  FR-MAX-AMT                 PIC S9(13)V99.
004900     05  FR-PRIORITY                PIC 9(04).
005000     05  FR-ACTIVE                  PIC X(01).
005100         88  FR-RULE-IS-ACTIVE           VALUE "Y".
005200         88  FR-RULE-IS-INACTIVE         VALUE "N".
005300     05  FILLER                     PIC X(07).
005400 01  FR-RANGE-VIEW REDEFINES FEE-RULE-REC.
005500*    EXPOSES THE APPLICABLE-AMOUNT RANGE BY NAME FOR
005600*    THE RULE-SELECTION SEARCH IN WKD.B0101.
005700     05  FILLER                     PIC X(58).
005800     05  FR-RV-MIN-AMT              PIC S9(13)V99.
005900     05  FR-RV-MAX-AMT              PIC S9(13)V99.
006000     05  FILLER                     PIC X(12).
006100 01  FR-EXPANSION-VIEW-1 REDEFINES FEE-RULE-REC.
006200*    RESERVED FOR A PER-BRANCH FEE OVERRIDE, DISCUSSED
006300*    BUT NOT YET APPROVED AT THE 2013 RULES REVIEW.
006400     05  FR-EXP1-ID                 PIC 9(04).
006500     05  FR-EXP1-TXN-TYPE           PIC X(02).
006600     05  FILLER           PIC X(94).
006700 01  FR-EXPANSION-VIEW-2 REDEFINES FEE-RULE-REC.
006800*    RESERVED FOR A SEASONAL FEE EFFECTIVE-DATE RANGE.
006900     05  FR-EXP2-ID                 PIC 9(04).
007000     05  FILLER           PIC X(96).
007100 WORKING-STORAGE SECTION.
007200 01  WS-FER-COUNTERS.
007300     05  WS-FER-RULES-LOADED       PIC 9(04) COMP.
007400     05  FILLER                     PIC X(01).
007500 PROCEDURE DIVISION.
007600 000-MAIN-EXIT.
007700     STOP RUN.
