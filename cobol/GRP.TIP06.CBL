000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MCHEZO-GROUP-MASTER.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  02/11/94  ANK  ORIGINAL CODING - BRANCH CHAMA       *           ANK9401
001100*                 REGISTER LAYOUT (PAPER LEDGER        *           ANK9401
001200*                 CONVERSION PROJECT).                *            ANK9401
001300*  09/30/98  ANK  Y2K REVIEW - NO DATE FIELDS IN THIS  *           ANK9802
001400*                 MEMBER.  SIGNED OFF.                *            ANK9802
001500*  07/21/08  HSN  RENAMED MCHEZO-GROUP FOR THE AGENT-   *          HSN0803
001600*                 BANKING ROTATING-SAVINGS MODULE.      *          HSN0803
001700*  04/03/11  HSN  ADDED OPEN-FLAG SO FULL GROUPS STOP   *          HSN1104
001800*                 ACCEPTING NEW MEMBERS.               *           HSN1104
001900*****************************************************
002000*  DOCUMENTS ONE MCHEZO (ROTATING-SAVINGS) GROUP.       *
002100*  RESTATED IN MCP.B0102.  DATES BACK TO THE BRANCH       *
002200*  CHAMA LEDGER BOOKS KEPT BEFORE AUTOMATION.             *
002300*****************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT MCHEZO-GROUP-MASTER ASSIGN TO "GROUP-MASTER"
003100         ORGANIZATION IS SEQUENTIAL.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  MCHEZO-GROUP-MASTER
003500     LABEL RECORD IS STANDARD.
003600 01  GROUP-REC.
003700     05  GRP-ID                     PIC 9(06).
003800     05  GRP-NAME                   PIC X(30).
003900     05  GRP-CONTRIB-AMT             PIC S9(13)V99.
004000     05  GRP-FREQUENCY               PIC X(01).
004100         88  GRP-FREQ-DAILY              VALUE "D".
004200         88  GRP-FREQ-WEEKLY             VALUE "W".
004300         88  GRP-FREQ-BIWEEKLY           VALUE "B".
004400         88  GRP-FREQ-MONTHLY            VALUE "M".
004500     05  GRP-MAX-MEMBERS             PIC 9(03).
004600     05  GRP-ACTIVE                  PIC X(01).
004700         88  GRP-IS-ACTIVE                VALUE "Y".
004800         88  GRP-IS-INACTIVE              VALUE "N".
004900     05  GRP-OPEN                    PIC X(01).
005000         88  GRP-IS-OPEN                  VALUE "Y".
005100         88  GRP-IS-CLOSED                VALUE "N".
005200     05  FILLER                      PIC X(03).
005300 01  GRP-CAPACITY-VIEW REDEFINES GROUP-REC.
005400*    CONTRIBUTION AMOUNT AND CAPACITY EXPOSED BY NAME
005500*    FOR THE MEMBERSHIP-CAPACITY CHECK IN MCP.B0102.
005600     05  FILLER                      PIC X(36).
005700     05  GRP-CV-CONTRIB-AMT          PIC S9(13)V99.
005800     05  FILLER                      PIC X(01).
005900     05  GRP-CV-MAX-MEMBERS          PIC 9(03).
006000     05  FILLER                      PIC X(05).
006100 01  GRP-EXPANSION-VIEW-1 REDEFINES GROUP-REC.
006200*    RESERVED FOR A SECOND CONTACT NAME (MOST CHAMA
006300*    GROUPS NAME A DEPUTY SECRETARY).
006400     05  GRP-EXP1-ID                 PIC 9(06).
006500     05  GRP-EXP1-NAME               PIC X(30).
006600     05  FILLER           PIC X(24).
006700 01  GRP-EXPANSION-VIEW-2 REDEFINES GROUP-REC.
006800*    RESERVED FOR A REGIONAL CHAMA FEDERATION CODE.
006900     05  GRP-EXP2-ID                 PIC 9(06).
007000     05  FILLER           PIC X(54).
007100 WORKING-STORAGE SECTION.
007200 01  WS-GRP-COUNTERS.
007300     05  WS-GRP-RECS-READ           PIC 9(05) COMP.
007400     05  FILLER                     PIC X(01).
007500 PROCEDURE DIVISION.
007600 000-MAIN-EXIT.
007700     STOP RUN.
