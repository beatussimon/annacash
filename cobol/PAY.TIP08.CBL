000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MCHEZO-PAYOUT-DETAIL.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  02/11/94  ANK  ORIGINAL CODING - BRANCH CHAMA       *           ANK9401
001100*                 PAYOUT SLIP LAYOUT.                 *            ANK9401
001200*  09/30/98  ANK  Y2K REVIEW - PAY-DATE ALREADY FULL    *          ANK9802
001300*                 4-DIGIT CENTURY.  OK.                *           ANK9802
001400*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9903
001500*  07/21/08  HSN  RENAMED PAYOUT FOR THE AGENT-BANKING  *          HSN0804
001600*                 MCHEZO MODULE.  ADDED PAY-ORDER AND   *          HSN0804
001700*                 STATUS CODES.                        *           HSN0804
001800*  04/03/11  HSN  ADDED SCHEDULED STATUS VALUE PER       *         HSN1105
001900*                 ANB-0118.                             *          HSN1105
002000*****************************************************
002100*  DOCUMENTS ONE MEMBER PAYOUT ENTRY - ONE PER MEMBER   *
002200*  PER CYCLE.  RESTATED IN MCP.B0102 AS THE PAYOUT-      *
002300*  INPUT FILE SECTION.                                  *
002400*****************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT MCHEZO-PAYOUT-DETAIL ASSIGN TO "PAYOUT-INPUT"
003200         ORGANIZATION IS SEQUENTIAL.
003300 DATA DIVISION.
003400 FILE SECTION.
003500 FD  MCHEZO-PAYOUT-DETAIL
003600     LABEL RECORD IS STANDARD.
003700 01  PAYOUT-REC.
003800     05  PAY-GROUP-ID                PIC 9(06).
003900     05  PAY-CYCLE-NO                PIC 9(04).
004000     05  PAY-USER-ID                 PIC 9(06).
004100     05  PAY-AMOUNT                  PIC S9(13)V99.
004200     05  PAY-ORDER                   PIC 9(03).
004300     05  PAY-STATUS                  PIC X(01).
004400         88  PAY-IS-PENDING               VALUE "P".
004500         88  PAY-IS-SCHEDULED             VALUE "S".
004600         88  PAY-IS-COMPLETED             VALUE "C".
004700         88  PAY-IS-CANCELLED             VALUE "X".
004800     05  PAY-DATE                    PIC 9(08).
004900     05  PAY-USER-REC                PIC 9(06).
005000     05  FILLER                      PIC X(03).
005100 01  PAY-DATE-BROKEN-VIEW REDEFINES PAYOUT-REC.
005200*    COMPLETED DATE BROKEN OUT FOR THE MONTHLY PAYOUT
005300*    SCHEDULE REPORTS.
005400     05  FILLER                      PIC X(35).
005500     05  PAY-DBV-DATE-GROUP.
005600         10  PAY-DBV-CCYY.
005700             15  PAY-DBV-CC          PIC 9(02).
005800             15  PAY-DBV-YY          PIC 9(02).
005900         10  PAY-DBV-MM              PIC 9(02).
006000         10  PAY-DBV-DD              PIC 9(02).
006100     05  FILLER                      PIC X(09).
006200 01  PAY-EXPANSION-VIEW-1 REDEFINES PAYOUT-REC.
006300*    RESERVED FOR A MOBILE-MONEY DISBURSEMENT REFERENCE
006400*    NUMBER, DISCUSSED BUT NOT YET FUNDED.
006500     05  PAY-EXP1-GROUP-ID            PIC 9(06).
006600     05  PAY-EXP1-CYCLE-NO            PIC 9(04).
006700     05  FILLER            PIC X(42).
006800 01  PAY-EXPANSION-VIEW-2 REDEFINES PAYOUT-REC.
006900*    RESERVED FOR A WITNESS USER ID.
007000     05  PAY-EXP2-GROUP-ID            PIC 9(06).
007100     05  FILLER            PIC X(46).
007200 WORKING-STORAGE SECTION.
007300 01  WS-PAY-COUNTERS.
007400     05  WS-PAY-RECS-READ            PIC 9(07) COMP.
007500     05  FILLER                     PIC X(01).
007600 PROCEDURE DIVISION.
007700 000-MAIN-EXIT.
007800     STOP RUN.
