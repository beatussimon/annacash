000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MCHEZO-CONTRIBUTION-DETAIL.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  02/11/94  ANK  ORIGINAL CODING - BRANCH CHAMA       *           ANK9401
001100*                 CONTRIBUTION SLIP LAYOUT.            *           ANK9401
001200*  09/30/98  ANK  Y2K REVIEW - CON-DATE ALREADY FULL    *          ANK9802
001300*                 4-DIGIT CENTURY.  OK.                *           ANK9802
001400*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9903
001500*  07/21/08  HSN  RENAMED CONTRIBUTION FOR THE AGENT-   *          HSN0804
001600*                 BANKING MCHEZO MODULE.  ADDED         *          HSN0804
001700*                 PAY-METHOD AND STATUS CODES.          *          HSN0804
001800*  04/03/11  HSN  ADDED CON-WEEK FOR BULK (MULTI-WEEK)   *         HSN1105
001900*                 CONTRIBUTION RUNS PER ANB-0118.       *          HSN1105
002000*****************************************************
002100*  DOCUMENTS ONE MEMBER CONTRIBUTION ENTRY.  RESTATED   *
002200*  IN MCP.B0102 AS THE CONTRIB-INPUT FILE SECTION.       *
002300*****************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT MCHEZO-CONTRIBUTION-DETAIL ASSIGN TO "CONTRIB-INPUT"
003100         ORGANIZATION IS SEQUENTIAL.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  MCHEZO-CONTRIBUTION-DETAIL
003500     LABEL RECORD IS STANDARD.
003600 01  CONTRIB-REC.
003700     05  CON-GROUP-ID                PIC 9(06).
003800     05  CON-CYCLE-NO                PIC 9(04).
003900     05  CON-USER-ID                 PIC 9(06).
004000     05  CON-AMOUNT                  PIC S9(13)V99.
004100     05  CON-WEEK                    PIC 9(03).
004200     05  CON-PAY-METHOD              PIC X(01).
004300         88  CON-PAID-CASH               VALUE "C".
004400         88  CON-PAID-MOBILE             VALUE "M".
004500         88  CON-PAID-BANK               VALUE "B".
004600     05  CON-STATUS                  PIC X(01).
004700         88  CON-IS-PENDING              VALUE "P".
004800         88  CON-IS-COMPLETED            VALUE "C".
004900         88  CON-IS-FAILED               VALUE "F".
005000         88  CON-IS-REFUNDED             VALUE "R".
005100     05  CON-DATE                    PIC 9(08).
005200     05  CON-USER-REC                PIC 9(06).
005300     05  FILLER                      PIC X(02).
005400 01  CON-DATE-BROKEN-VIEW REDEFINES CONTRIB-REC.
005500*    CONTRIBUTION DATE BROKEN OUT FOR THE DEFAULTER
005600*    AGE-OF-ARREARS CHECK.
005700     05  FILLER                      PIC X(36).
005800     05  CON-DBV-DATE-GROUP.
005900         10  CON-DBV-CCYY.
006000             15  CON-DBV-CC          PIC 9(02).
006100             15  CON-DBV-YY          PIC 9(02).
006200         10  CON-DBV-MM              PIC 9(02).
006300         10  CON-DBV-DD              PIC 9(02).
006400     05  FILLER                      PIC X(08).
006500 01  CON-EXPANSION-VIEW-1 REDEFINES CONTRIB-REC.
006600*    RESERVED FOR A RECEIPT-NUMBER FIELD, REQUESTED BY
006700*    THE DODOMA REGIONAL OFFICE BUT NOT YET FUNDED.
006800     05  CON-EXP1-GROUP-ID            PIC 9(06).
006900     05  CON-EXP1-CYCLE-NO            PIC 9(04).
007000     05  FILLER            PIC X(42).
007100 01  CON-EXPANSION-VIEW-2 REDEFINES CONTRIB-REC.
007200*    RESERVED FOR A LATE-PENALTY AMOUNT.
007300     05  CON-EXP2-GROUP-ID            PIC 9(06).
007400     05  FILLER            PIC X(46).
007500 WORKING-STORAGE SECTION.
007600 01  WS-CON-COUNTERS.
007700     05  WS-CON-RECS-READ            PIC 9(07) COMP.
007800     05  FILLER                     PIC X(01).
007900 PROCEDURE DIVISION.
008000 000-MAIN-EXIT.
008100     STOP RUN.
