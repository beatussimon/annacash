000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  R00858-REPORT.
000300 AUTHOR.      H. NDOSI.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 04/09/1986.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  04/09/86  HSN  ORIGINAL CODING - DAILY TELLER         *         HSN8601
001100*                 BALANCE SHEET PRINT LAYOUT.             *        HSN8601
001200*  09/30/98  HSN  Y2K REVIEW - RUN-DATE FIELD ALREADY     *        HSN9802
001300*                 CARRIES FULL 4-DIGIT CENTURY.  OK.      *        HSN9802
001400*  02/08/99  HSN  Y2K CERTIFICATION RENEWED.              *        HSN9903
001500*  07/21/08  HSN  RECAST AS THE WAKALA AGENT-BANKING       *       HSN0804
001600*                 DAILY BALANCING REPORT LAYOUT.           *       HSN0804
001700*  05/19/11  HSN  ADDED MCHEZO-TOTAL-AREA AFTER THE     *          HSN1105
001800*                 AGENT-BANKING AND CHAMA MODULES       *          HSN1105
001900*                 WERE MERGED INTO ONE NIGHTLY RUN.     *          HSN1105
002000*  10/17/13  RFM  TICKET ANB-0231 - ADDED ALERT-LINE     *         ANB0231
002100*                 TYPE FOR CASH-SHORTAGE FLAGS.          *         ANB0231
002200*  05/02/23  HSN  TICKET ANB-0467 - SHOP STANDARD REVIEW: *        ANB0467
002300*                 WS-RPT-LINES-WRITTEN RESTATED AS A       *       ANB0467
002400*                 STANDALONE 77-LEVEL SCRATCH ITEM PER THE  *      ANB0467
002500*                 DP STANDARDS MANUAL SECTION ON RECORD-    *      ANB0467
002600*                 COUNT WORK FIELDS.                        *      ANB0467
002700*****************************************************
002800*  132-COLUMN PRINT LAYOUT.  RPT-LINE-TYPE SELECTS      *
002900*  WHICH OF THE AREAS BELOW IS IN USE ON A GIVEN LINE.   *
003000*  RESTATED IN DSR.B0103 AS THE REPORT-FILE FD.           *
003100*****************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT R00858-REPORT ASSIGN TO "REPORT-FILE"
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  R00858-REPORT
004300     LABEL RECORD IS STANDARD.
004400 01  REPORT-LINE-REC.
004500     05  RPT-LINE-TYPE                PIC X(01).
004600         88  RPT-IS-PAGE-HEADER            VALUE "H".
004700         88  RPT-IS-WAKALA-DETAIL          VALUE "W".
004800         88  RPT-IS-WAKALA-TOTAL           VALUE "T".
004900         88  RPT-IS-MCHEZO-DETAIL          VALUE "M".
005000         88  RPT-IS-MCHEZO-TOTAL           VALUE "G".
005100         88  RPT-IS-ALERT-LINE             VALUE "A".
005200     05  FILLER                      PIC X(179).
005300 01  PAGE-HEADER-AREA REDEFINES REPORT-LINE-REC.
005400     05  PHA-LINE-TYPE                PIC X(01).
005500     05  PHA-TITLE                    PIC X(40).
005600     05  PHA-RUN-DATE                 PIC 9(08).
005700     05  PHA-PAGE-NUMBER               PIC 9(04).
005800     05  FILLER                       PIC X(127).
005900 01  WAKALA-DETAIL-AREA REDEFINES REPORT-LINE-REC.
006000     05  WDA-LINE-TYPE                PIC X(01).
006100     05  WDA-WAKALA-ID                PIC 9(06).
006200     05  WDA-WAKALA-NAME              PIC X(30).
006300     05  WDA-DAY-DATE                 PIC 9(08).
006400     05  WDA-OPEN-BAL                 PIC ZZZ,ZZZ,ZZZ.99-.
006500     05  WDA-DEPOSIT-TOTAL            PIC ZZZ,ZZZ,ZZZ.99-.
006600     05  WDA-WITHDRAWAL-TOTAL         PIC ZZZ,ZZZ,ZZZ.99-.
006700     05  WDA-ACCEPTED-COUNT           PIC ZZZ9.
006800     05  WDA-REJECTED-COUNT           PIC ZZZ9.
006900     05  WDA-FEE-TOTAL                PIC ZZ,ZZZ.99-.
007000     05  WDA-COMMISSION-TOTAL         PIC ZZ,ZZZ.99-.
007100     05  WDA-COMPUTED-CLOSE           PIC ZZZ,ZZZ,ZZZ.99-.
007200     05  WDA-ACTUAL-CLOSE             PIC ZZZ,ZZZ,ZZZ.99-.
007300     05  WDA-DISCREPANCY              PIC ZZZ,ZZZ,ZZZ.99-.
007400     05  WDA-FLAG                     PIC X(08).
007500     05  FILLER                       PIC X(09).
007600 01  WAKALA-TOTAL-AREA REDEFINES REPORT-LINE-REC.
007700     05  WTA-LINE-TYPE                PIC X(01).
007800     05  WTA-LABEL                    PIC X(20).
007900     05  WTA-DEPOSIT-TOTAL            PIC ZZZ,ZZZ,ZZZ.99-.
008000     05  WTA-WITHDRAWAL-TOTAL         PIC ZZZ,ZZZ,ZZZ.99-.
008100     05  WTA-FEE-TOTAL                PIC ZZ,ZZZ.99-.
008200     05  WTA-COMMISSION-TOTAL         PIC ZZ,ZZZ.99-.
008300     05  WTA-DISCREPANCY-TOTAL        PIC ZZZ,ZZZ,ZZZ.99-.
008400     05  WTA-BALANCED-COUNT           PIC ZZZ9.
008500     05  WTA-SHORT-COUNT              PIC ZZZ9.
008600     05  WTA-OVER-COUNT               PIC ZZZ9.
008700     05  FILLER                       PIC X(82).
008800 01  MCHEZO-DETAIL-AREA REDEFINES REPORT-LINE-REC.
008900     05  MDA-LINE-TYPE                PIC X(01).
009000     05  MDA-GROUP-ID                 PIC 9(06).
009100     05  MDA-GROUP-NAME               PIC X(30).
009200     05  MDA-CYCLE-NUMBER             PIC 9(04).
009300     05  MDA-ACTIVE-MEMBERS           PIC ZZ9.
009400     05  MDA-COLLECTED-TOTAL          PIC ZZZ,ZZZ.99-.
009500     05  MDA-EXPECTED-TOTAL           PIC ZZZ,ZZZ.99-.
009600     05  MDA-REMAINING-TOTAL          PIC ZZZ,ZZZ.99-.
009700     05  MDA-PAYOUTS-MADE             PIC ZZ9.
009800     05  MDA-PAYOUTS-REMAINING        PIC ZZ9.
009900     05  MDA-PAYOUTS-TOTAL            PIC ZZZ,ZZZ.99-.
010000     05  MDA-PROGRESS-PCT             PIC ZZ9.99.
010100     05  MDA-COMPLETE-FLAG            PIC X(08).
010200     05  MDA-DEFAULTER-LIST           PIC X(18).
010300     05  FILLER                       PIC X(54).
010400 01  MCHEZO-TOTAL-AREA REDEFINES REPORT-LINE-REC.
010500     05  GTA-LINE-TYPE                PIC X(01).
010600     05  GTA-LABEL                    PIC X(20).
010700     05  GTA-CONTRIB-TOTAL            PIC ZZZ,ZZZ,ZZZ.99-.
010800     05  GTA-PAYOUT-TOTAL             PIC ZZZ,ZZZ,ZZZ.99-.
010900     05  GTA-GROUPS-PROCESSED         PIC ZZ9.
011000     05  GTA-CYCLES-COMPLETED         PIC ZZ9.
011100     05  FILLER                       PIC X(123).
011200 01  ALERT-LINE-AREA REDEFINES REPORT-LINE-REC.
011300*    CASH-SHORTAGE ALERT LINE PER TICKET ANB-0231.
011400*    RESTATED HERE SO THIS CATALOG MEMBER DOCUMENTS EVERY
011500*    AREA DSR.B0103 ACTUALLY WRITES FROM.
011600     05  ALA-LINE-TYPE                PIC X(01).
011700     05  ALA-WAKALA-ID                PIC 9(06).
011800     05  ALA-WAKALA-NAME              PIC X(30).
011900     05  ALA-MESSAGE                  PIC X(40).
012000     05  ALA-SHORTAGE-AMOUNT          PIC ZZZ,ZZZ,ZZZ.99-.
012100     05  FILLER                       PIC X(88).
012200 WORKING-STORAGE SECTION.
012300*    STANDALONE RECORD-COUNT FIELD - NOT PART OF ANY GROUP, SO  *
012400*    IT CARRIES NO FILLER.  ANB-0467.
012500 77  WS-RPT-LINES-WRITTEN           PIC 9(07) COMP.
012600 PROCEDURE DIVISION.
012700 000-MAIN-EXIT.
012800     STOP RUN.
