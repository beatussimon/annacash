000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COMMISSION-RULE-TABLE.
000300 AUTHOR.      H. NDOSI.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 06/05/1991.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  06/05/91  HSN  ORIGINAL CODING - BRANCH TELLER     *            HSN9101
001100*                 INCENTIVE SCHEDULE LAYOUT.          *            HSN9101
001200*  09/30/98  ANK  Y2K REVIEW - NO DATE FIELDS IN THIS  *           ANK9802
001300*                 MEMBER.  SIGNED OFF.                *            ANK9802
001400*  07/21/08  HSN  RENAMED COMMISSION-RULE FOR WAKALA   *           HSN0803
001500*                 AGENT COMMISSION SCHEDULES.          *           HSN0803
001600*  05/19/11  HSN  ADDED TIERED COMMISSION TABLE - TEN  *           HSN1104
001700*                 BANDS MAX - PER ANB-0118.            *           HSN1104
001800*  10/17/13  RFM  TICKET ANB-0231 - PRIORITY AND       *           ANB0231
001900*                 ACTIVE-FLAG FIELDS ADDED TO MATCH     *          ANB0231
002000*                 THE FEE RULE MEMBER.                 *           ANB0231
002100*****************************************************
002200*  DOCUMENTS ONE COMMISSION RULE, INCLUDING THE TEN-   *
002300*  BAND TIER TABLE.  RESTATED AS A WORKING-STORAGE      *
002400*  TABLE IN WKD.B0101.  THE OCCURS-TABLE HABIT HERE IS   *
002500*  NEW TO THIS SHOP'S MEMBERS - NONE OF THE OLDER        *
002600*  SCHEDULES NEEDED A REPEATING GROUP BEFORE.            *
002700*****************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT COMMISSION-RULE-TABLE ASSIGN TO "COMM-RULES"
003500         ORGANIZATION IS SEQUENTIAL.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  COMMISSION-RULE-TABLE
003900     LABEL RECORD IS STANDARD.
004000 01  COMMISSION-RULE-REC.
004100     05  CR-ID                      PIC 9(04).
004200     05  CR-TXN-TYPE                PIC X(02).
004300     05  CR-COMM-TYPE               PIC X(01).
004400         88  CR-IS-FLAT                  VALUE "F".
004500         88  CR-IS-PERCENTAGE            VALUE "P".
004600         88  CR-IS-TIERED                VALUE "T".
004700     05  CR-FLAT-COMM               PIC S9(13)V99.
004800     05  CR-PCT-COMM                PIC S9(02)V9(04).
004900     05  CR-TIER-COUNT              PIC 9(02).
005000     05  CR-TIER OCCURS 10 TIMES.
005100         10  CR-TIER-MIN            PIC S9(13)V99.
005200         10  CR-TIER-MAX            PIC S9(13)V99.
005300         10  CR-TIER-RATE           PIC S9(02)V9(04).
005400     05  CR-PRIORITY                PIC 9(04).
005500     05  CR-ACTIVE                  PIC X(01).
005600         88  CR-RULE-IS-ACTIVE           VALUE "Y".
005700         88  CR-RULE-IS-INACTIVE         VALUE "N".
005800     05  FILLER                     PIC X(05).
005900 01  CR-HEADER-VIEW REDEFINES COMMISSION-RULE-REC.
006000*    HEADER-ONLY VIEW FOR THE RULE INDEX BUILD PASS -
006100*    SKIPS OVER THE TEN-BAND TABLE.
006200     05  CR-HV-ID                   PIC 9(04).
006300     05  CR-HV-TXN-TYPE             PIC X(02).
006400     05  CR-HV-COMM-TYPE            PIC X(01).
006500     05  FILLER                     PIC X(393).
006600 01  CR-EXPANSION-VIEW-1 REDEFINES COMMISSION-RULE-REC.
006700*    RESERVED FOR A MINIMUM-COMMISSION FLOOR, DISCUSSED
006800*    BUT NOT APPROVED AT THE 2013 RULES REVIEW.
006900     05  CR-EXP1-ID                 PIC 9(04).
007000     05  FILLER           PIC X(396).
007100 01  CR-EXPANSION-VIEW-2 REDEFINES COMMISSION-RULE-REC.
007200*    RESERVED FOR A PER-AGENT OVERRIDE KEY.
007300     05  CR-EXP2-ID                 PIC 9(04).
007400     05  CR-EXP2-TXN-TYPE           PIC X(02).
007500     05  FILLER           PIC X(394).
007600 WORKING-STORAGE SECTION.
007700 01  WS-CMR-COUNTERS.
007800     05  WS-CMR-RULES-LOADED       PIC 9(04) COMP.
007900     05  FILLER                     PIC X(01).
008000 PROCEDURE DIVISION.
008100 000-MAIN-EXIT.
008200     STOP RUN.
