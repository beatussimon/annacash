000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRANSACTION-DETAIL.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 09/19/1989.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  09/19/89  ANK  ORIGINAL CODING - TELLER SLIP       *            ANK8901
001100*                 DETAIL LAYOUT.                      *            ANK8901
001200*  04/11/93  ANK  ADDED REFERENCE NUMBER FIELD FOR     *           ANK9302
001300*                 INTERBANK SLIPS.                    *            ANK9302
001400*  09/30/98  ANK  Y2K REVIEW - TIMESTAMP ALREADY       *           ANK9803
001500*                 4-DIGIT CENTURY. OK.                *            ANK9803
001600*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9904
001700*  07/21/08  HSN  RENAMED FOR WAKALA AGENT-BANKING.    *           HSN0805
001800*                 ADDED NETWORK-ID/BANK-ID/PAY-METHOD. *           HSN0805
001900*  03/02/09  HSN  ADDED TXN-USER-ID - ATTRIBUTION NOW  *           HSN0906
002000*                 MANDATORY PER COMPLIANCE CIRCULAR.   *           HSN0906
002100*  10/17/13  RFM  TICKET ANB-0231 - ADDED STATUS CODE  *           ANB0231
002200*                 FOR PENDING/FAILED/CANCELLED SLIPS.  *           ANB0231
002300*****************************************************
002400*  DOCUMENTS ONE CUSTOMER TRANSACTION SLIP.  RESTATED  *
002500*  IN WKD.B0101 FOR BOTH TXN-INPUT (RAW) AND            *
002600*  TXN-OUTPUT (ACCEPTED) FILES - SAME LAYOUT BOTH WAYS. *
002700*****************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TRANSACTION-DETAIL ASSIGN TO "TXN-INPUT"
003500         ORGANIZATION IS SEQUENTIAL.
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  TRANSACTION-DETAIL
003900     LABEL RECORD IS STANDARD.
004000 01  TRANSACTION-REC.
004100     05  TXN-CODE                  PIC X(20).
004200     05  TXN-WAKALA-ID              PIC 9(06).
004300     05  TXN-DATE                   PIC 9(08).
004400     05  TXN-TYPE                   PIC X(02).
004500         88  TXN-IS-DEPOSIT             VALUE "DP".
004600         88  TXN-IS-WITHDRAWAL          VALUE "WD".
004700         88  TXN-IS-TRANSFER-IN         VALUE "TI".
004800         88  TXN-IS-TRANSFER-OUT        VALUE "TO".
004900         88  TXN-IS-FEE                 VALUE "FE".
005000         88  TXN-IS-COMMISSION          VALUE "CM".
005100         88  TXN-IS-ADJUSTMENT          VALUE "AJ".
005200     05  TXN-AMOUNT                 PIC S9(13)V99.
005300     05  TXN-CURRENCY               PIC X(03).
005400     05  TXN-CUST-NAME              PIC X(30).
005500     05  TXN-CUST-PHONE             PIC X(12).
005600     05  TXN-PAY-METHOD             PIC X(01).
005700         88  TXN-PAID-CASH              VALUE "C".
005800         88  TXN-PAID-MOBILE            VALUE "M".
005900         88  TXN-PAID-BANK              VALUE "B".
006000         88  TXN-PAID-TRANSFER          VALUE "T".
006100     05  TXN-NETWORK-ID             PIC 9(04).
006200     05  TXN-BANK-ID                PIC 9(04).
006300     05  TXN-REF-NUM                PIC X(20).
006400     05  TXN-STATUS                 PIC X(01).
006500         88  TXN-IS-PENDING             VALUE "P".
006600         88  TXN-IS-COMPLETED           VALUE "C".
006700         88  TXN-IS-FAILED              VALUE "F".
006800         88  TXN-IS-CANCELLED           VALUE "X".
006900     05  TXN-TIMESTAMP              PIC 9(14).
007000     05  TXN-USER-ID                PIC 9(06).
007100     05  FILLER                     PIC X(04).
007200 01  TXN-TIMESTAMP-BROKEN-VIEW REDEFINES TRANSACTION-REC.
007300*    TIMESTAMP SPLIT INTO DATE/TIME PARTS FOR THE
007400*    AUDIT LOGGER TIMESTAMP COMPARISON ROUTINES.
007500     05  TXN-TBV-HEADER             PIC X(126).
007600     05  TXN-TBV-TSTAMP-GROUP.
007700         10  TXN-TBV-DATE-PART      PIC 9(08).
007800         10  TXN-TBV-TIME-PART      PIC 9(06).
007900     05  TXN-TBV-USER-ID            PIC 9(06).
008000     05  FILLER                     PIC X(04).
008100 01  TXN-EXPANSION-VIEW REDEFINES TRANSACTION-REC.
008200*    RESERVED FOR A SECOND REFERENCE NUMBER SHOULD
008300*    MOBILE NETWORK SETTLEMENT EVER REQUIRE ONE.
008400     05  TXN-EXP-CODE               PIC X(20).
008500     05  TXN-EXP-WAKALA-ID          PIC 9(06).
008600     05  FILLER           PIC X(124).
008700 01  TXN-CUSTOMER-ID-VIEW REDEFINES TRANSACTION-REC.
008800*    RESERVED FOR A NATIONAL ID NUMBER FIELD - PROPOSED
008900*    UNDER KYC TIGHTENING BUT STILL AWAITING AN AGENCY
009000*    CIRCULAR AS OF THIS WRITING.
009100     05  TXN-CID-CODE               PIC X(20).
009200     05  FILLER           PIC X(130).
009300 WORKING-STORAGE SECTION.
009400 01  WS-TXN-COUNTERS.
009500     05  WS-TXN-RECS-READ          PIC 9(07) COMP.
009600     05  FILLER                     PIC X(01).
009700 PROCEDURE DIVISION.
009800 000-MAIN-EXIT.
009900     STOP RUN.
