000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MCHEZO-MEMBERSHIP-DETAIL.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  02/11/94  ANK  ORIGINAL CODING - BRANCH CHAMA       *           ANK9401
001100*                 MEMBER ROLL LAYOUT.                 *            ANK9401
001200*  09/30/98  ANK  Y2K REVIEW - JOIN-DATE ALREADY FULL   *          ANK9802
001300*                 4-DIGIT CENTURY.  OK.               *            ANK9802
001400*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9903
001500*  07/21/08  HSN  RENAMED MEMBERSHIP FOR THE AGENT-     *          HSN0804
001600*                 BANKING MCHEZO MODULE.  ADDED        *           HSN0804
001700*                 PAYOUT-ORDER AND STATUS CODES.       *           HSN0804
001800*  04/03/11  HSN  ADDED DEFAULTED STATUS PER ANB-0118.  *          ANB0118
001900*****************************************************
002000*  DOCUMENTS ONE MEMBER'S STANDING IN A MCHEZO GROUP.   *
002100*  RESTATED IN MCP.B0102, READ IN PAYOUT-ORDER WITHIN    *
002200*  GROUP-ID PER THE MEMBER-FILE SORT SEQUENCE.           *
002300*****************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT MCHEZO-MEMBERSHIP-DETAIL ASSIGN TO "MEMBER-FILE"
003100         ORGANIZATION IS SEQUENTIAL.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  MCHEZO-MEMBERSHIP-DETAIL
003500     LABEL RECORD IS STANDARD.
003600 01  MEMBERSHIP-REC.
003700     05  MBR-GROUP-ID                PIC 9(06).
003800     05  MBR-USER-ID                 PIC 9(06).
003900     05  MBR-STATUS                  PIC X(01).
004000         88  MBR-IS-ACTIVE               VALUE "A".
004100         88  MBR-IS-COMPLETED            VALUE "C".
004200         88  MBR-IS-WITHDRAWN            VALUE "W".
004300         88  MBR-IS-DEFAULTED            VALUE "D".
004400     05  MBR-JOIN-DATE                PIC 9(08).
004500     05  MBR-PAYOUT-ORDER             PIC 9(03).
004600     05  MBR-PHONE                    PIC X(12).
004700     05  FILLER                       PIC X(04).
004800 01  MBR-DATE-BROKEN-VIEW REDEFINES MEMBERSHIP-REC.
004900*    JOIN DATE BROKEN OUT FOR THE TENURE REPORTS THE
005000*    BRANCH SECRETARIES USED TO ASK FOR BY HAND.
005100     05  FILLER                       PIC X(13).
005200     05  MBR-DBV-JOIN-DATE-GROUP.
005300         10  MBR-DBV-CCYY.
005400             15  MBR-DBV-CC           PIC 9(02).
005500             15  MBR-DBV-YY           PIC 9(02).
005600         10  MBR-DBV-MM               PIC 9(02).
005700         10  MBR-DBV-DD               PIC 9(02).
005800     05  FILLER                       PIC X(19).
005900 01  MBR-EXPANSION-VIEW-1 REDEFINES MEMBERSHIP-REC.
006000*    RESERVED FOR A NEXT-OF-KIN CONTACT, REQUESTED BY
006100*    SEVERAL CHAMA SECRETARIES BUT NOT YET FUNDED.
006200     05  MBR-EXP1-GROUP-ID            PIC 9(06).
006300     05  MBR-EXP1-USER-ID             PIC 9(06).
006400     05  FILLER            PIC X(28).
006500 01  MBR-EXPANSION-VIEW-2 REDEFINES MEMBERSHIP-REC.
006600*    RESERVED FOR A WITHDRAWAL-REASON CODE.
006700     05  MBR-EXP2-GROUP-ID            PIC 9(06).
006800     05  FILLER            PIC X(34).
006900 WORKING-STORAGE SECTION.
007000 01  WS-MBR-COUNTERS.
007100     05  WS-MBR-RECS-READ            PIC 9(05) COMP.
007200     05  FILLER                     PIC X(01).
007300 PROCEDURE DIVISION.
007400 000-MAIN-EXIT.
007500     STOP RUN.
