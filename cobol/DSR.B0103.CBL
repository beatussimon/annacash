000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DSR-B0103.
000300 AUTHOR.      H. NDOSI.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 04/09/1986.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  -----------                                       *
001100*  04/09/86  HSN  ORIGINAL CODING - DAILY TELLER        *          HSN8601
001200*                 BALANCE SHEET PRINT RUN.              *          HSN8601
001300*  09/30/98  ANK  Y2K REVIEW - NO 2-DIGIT YEARS REMAIN    *        ANK9802
001400*                 IN THIS LAYOUT.  SIGNED OFF.           *         ANK9802
001500*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.             *         ANK9903
001600*  07/21/08  HSN  RECAST AS THE WAKALA AGENT-BANKING      *        HSN0804
001700*                 DAILY BALANCING REPORT.                *         HSN0804
001800*  05/19/11  HSN  ADDED MCHEZO SECTION AFTER THE        *          HSN1105
001900*                 AGENT-BANKING AND CHAMA MODULES       *          HSN1105
002000*                 WERE MERGED INTO ONE NIGHTLY RUN.     *          HSN1105
002100*  10/17/13  RFM  TICKET ANB-0231 - ADDED THE ALERT      *         ANB0231
002200*                 LINE FOR CASH-SHORTAGE WAKALAS AND     *         ANB0231
002300*                 THE DEFAULTER LIST ON THE MCHEZO       *         ANB0231
002400*                 DETAIL LINE.                           *         ANB0231
002500*  04/02/19  RFM  TICKET ANB-0390 - PAGE BREAK EVERY 54   *        ANB0390
002600*                 DETAIL LINES PER THE PRINT ROOM'S      *         ANB0390
002700*                 REQUEST (STOCK RAN SHORT AT 60).        *        ANB0390
002800*  05/02/23  HSN  TICKET ANB-0467 - SHOP STANDARD REVIEW:  *       ANB0467
002900*                 WS-LINE-COUNT AND WS-PAGE-NUMBER PULLED  *       ANB0467
003000*                 OUT OF WS-COUNTERS AS STANDALONE 77-LEVEL*       ANB0467
003100*                 SCRATCH ITEMS PER THE DP STANDARDS MANUAL*       ANB0467
003200*                 SECTION ON PRINT-CONTROL WORK FIELDS.    *       ANB0467
003300*****************************************************
003400*  READS THE DAY-RESULT EXTRACT WRITTEN BY WKD.B0101      *
003500*  AND THE CYCLE-RESULT EXTRACT WRITTEN BY MCP.B0102,       *
003600*  AND PRINTS THE NIGHTLY DAILY BALANCING REPORT.  LINE      *
003700*  LAYOUTS ARE DOCUMENTED IN RPT.R00858 - RESTATED BELOW      *
003800*  SINCE THE SHOP KEEPS NO COPYLIB.                            *
003900*****************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DAY-RESULT-IN ASSIGN TO "DAY-RESULT"
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT CYCLE-RESULT-IN ASSIGN TO "CYCLE-RESULT"
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT REPORT-FILE-OUT ASSIGN TO "REPORT-FILE"
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  DAY-RESULT-IN
005500     LABEL RECORD IS STANDARD.
005600 01  DRI-REC.
005700     05  DRI-WAKALA-ID              PIC 9(06).
005800     05  DRI-WAKALA-NAME            PIC X(30).
005900     05  DRI-DATE                   PIC 9(08).
006000     05  DRI-OPEN-BAL               PIC S9(13)V99.
006100     05  DRI-DEPOSIT-TOTAL          PIC S9(13)V99.
006200     05  DRI-WITHDRAWAL-TOTAL       PIC S9(13)V99.
006300     05  DRI-FEE-TOTAL              PIC S9(13)V99.
006400     05  DRI-COMMISSION-TOTAL       PIC S9(13)V99.
006500     05  DRI-ACCEPTED-COUNT         PIC 9(05).
006600     05  DRI-REJECTED-COUNT         PIC 9(05).
006700     05  DRI-COMPUTED-CLOSE         PIC S9(13)V99.
006800     05  DRI-ACTUAL-CLOSE           PIC S9(13)V99.
006900     05  DRI-DISCREPANCY            PIC S9(13)V99.
007000     05  DRI-SHORTAGE-ALERT-FLAG    PIC X(01).
007100     05  FILLER                     PIC X(05).
007200 FD  CYCLE-RESULT-IN
007300     LABEL RECORD IS STANDARD.
007400 01  CRI-REC.
007500     05  CRI-GROUP-ID               PIC 9(06).
007600     05  CRI-GROUP-NAME             PIC X(30).
007700     05  CRI-CYCLE-NO               PIC 9(04).
007800     05  CRI-ACTIVE-MEMBERS         PIC 9(03).
007900     05  CRI-COLLECTED-TOTAL        PIC S9(13)V99.
008000     05  CRI-EXPECTED-TOTAL         PIC S9(13)V99.
008100     05  CRI-REMAINING-TOTAL        PIC S9(13)V99.
008200     05  CRI-PAYOUTS-MADE           PIC 9(03).
008300     05  CRI-PAYOUTS-REMAINING      PIC 9(03).
008400     05  CRI-PAYOUTS-TOTAL          PIC S9(13)V99.
008500     05  CRI-PROGRESS-PCT           PIC 9(03)V99.
008600     05  CRI-COMPLETE-FLAG          PIC X(01).
008700     05  CRI-DEFAULTER-LIST         PIC X(60).
008800     05  FILLER                     PIC X(05).
008900 FD  REPORT-FILE-OUT
009000     LABEL RECORD IS STANDARD.
009100 01  REPORT-LINE-REC.
009200     05  RPT-LINE-TYPE                PIC X(01).
009300         88  RPT-IS-PAGE-HEADER            VALUE "H".
009400         88  RPT-IS-WAKALA-DETAIL          VALUE "W".
009500         88  RPT-IS-WAKALA-TOTAL           VALUE "T".
009600         88  RPT-IS-MCHEZO-DETAIL          VALUE "M".
009700         88  RPT-IS-MCHEZO-TOTAL           VALUE "G".
009800         88  RPT-IS-ALERT-LINE             VALUE "A".
009900     05  FILLER                      PIC X(179).
010000 01  PAGE-HEADER-AREA REDEFINES REPORT-LINE-REC.
010100     05  PHA-LINE-TYPE                PIC X(01).
010200     05  PHA-TITLE                    PIC X(40).
010300     05  PHA-RUN-DATE                 PIC 9(08).
010400     05  PHA-PAGE-NUMBER               PIC 9(04).
010500     05  FILLER                       PIC X(127).
010600 01  WAKALA-DETAIL-AREA REDEFINES REPORT-LINE-REC.
010700     05  WDA-LINE-TYPE                PIC X(01).
010800     05  WDA-WAKALA-ID                PIC 9(06).
010900     05  WDA-WAKALA-NAME              PIC X(30).
011000     05  WDA-DAY-DATE                 PIC 9(08).
011100     05  WDA-OPEN-BAL                 PIC ZZZ,ZZZ,ZZZ.99-.
011200     05  WDA-DEPOSIT-TOTAL            PIC ZZZ,ZZZ,ZZZ.99-.
011300     05  WDA-WITHDRAWAL-TOTAL         PIC ZZZ,ZZZ,ZZZ.99-.
011400     05  WDA-ACCEPTED-COUNT           PIC ZZZ9.
011500     05  WDA-REJECTED-COUNT           PIC ZZZ9.
011600     05  WDA-FEE-TOTAL                PIC ZZ,ZZZ.99-.
011700     05  WDA-COMMISSION-TOTAL         PIC ZZ,ZZZ.99-.
011800     05  WDA-COMPUTED-CLOSE           PIC ZZZ,ZZZ,ZZZ.99-.
011900     05  WDA-ACTUAL-CLOSE             PIC ZZZ,ZZZ,ZZZ.99-.
012000     05  WDA-DISCREPANCY              PIC ZZZ,ZZZ,ZZZ.99-.
012100     05  WDA-FLAG                     PIC X(08).
012200     05  FILLER                       PIC X(09).
012300 01  WAKALA-TOTAL-AREA REDEFINES REPORT-LINE-REC.
012400     05  WTA-LINE-TYPE                PIC X(01).
012500     05  WTA-LABEL                    PIC X(20).
012600     05  WTA-DEPOSIT-TOTAL            PIC ZZZ,ZZZ,ZZZ.99-.
012700     05  WTA-WITHDRAWAL-TOTAL         PIC ZZZ,ZZZ,ZZZ.99-.
012800     05  WTA-FEE-TOTAL                PIC ZZ,ZZZ.99-.
012900     05  WTA-COMMISSION-TOTAL         PIC ZZ,ZZZ.99-.
013000     05  WTA-DISCREPANCY-TOTAL        PIC ZZZ,ZZZ,ZZZ.99-.
013100     05  WTA-BALANCED-COUNT           PIC ZZZ9.
013200     05  WTA-SHORT-COUNT              PIC ZZZ9.
013300     05  WTA-OVER-COUNT               PIC ZZZ9.
013400     05  FILLER                       PIC X(82).
013500 01  MCHEZO-DETAIL-AREA REDEFINES REPORT-LINE-REC.
013600     05  MDA-LINE-TYPE                PIC X(01).
013700     05  MDA-GROUP-ID                 PIC 9(06).
013800     05  MDA-GROUP-NAME               PIC X(30).
013900     05  MDA-CYCLE-NUMBER             PIC 9(04).
014000     05  MDA-ACTIVE-MEMBERS           PIC ZZ9.
014100     05  MDA-COLLECTED-TOTAL          PIC ZZZ,ZZZ.99-.
014200     05  MDA-EXPECTED-TOTAL           PIC ZZZ,ZZZ.99-.
014300     05  MDA-REMAINING-TOTAL          PIC ZZZ,ZZZ.99-.
014400     05  MDA-PAYOUTS-MADE             PIC ZZ9.
014500     05  MDA-PAYOUTS-REMAINING        PIC ZZ9.
014600     05  MDA-PAYOUTS-TOTAL            PIC ZZZ,ZZZ.99-.
014700     05  MDA-PROGRESS-PCT             PIC ZZ9.99.
014800     05  MDA-COMPLETE-FLAG            PIC X(08).
014900     05  MDA-DEFAULTER-LIST           PIC X(18).
015000     05  FILLER                       PIC X(54).
015100 01  MCHEZO-TOTAL-AREA REDEFINES REPORT-LINE-REC.
015200     05  GTA-LINE-TYPE                PIC X(01).
015300     05  GTA-LABEL                    PIC X(20).
015400     05  GTA-CONTRIB-TOTAL            PIC ZZZ,ZZZ,ZZZ.99-.
015500     05  GTA-PAYOUT-TOTAL             PIC ZZZ,ZZZ,ZZZ.99-.
015600     05  GTA-GROUPS-PROCESSED         PIC ZZ9.
015700     05  GTA-CYCLES-COMPLETED         PIC ZZ9.
015800     05  FILLER                       PIC X(123).
015900 01  ALERT-LINE-AREA REDEFINES REPORT-LINE-REC.
016000     05  ALA-LINE-TYPE                PIC X(01).
016100     05  ALA-WAKALA-ID                PIC 9(06).
016200     05  ALA-WAKALA-NAME              PIC X(30).
016300     05  ALA-MESSAGE                  PIC X(40).
016400     05  ALA-SHORTAGE-AMOUNT          PIC ZZZ,ZZZ,ZZZ.99-.
016500     05  FILLER                       PIC X(88).
016600 WORKING-STORAGE SECTION.
016700*    STANDALONE PRINT-CONTROL COUNTERS - NOT PART OF ANY GROUP, *
016800*    SO THEY CARRY NO FILLER.  ANB-0467.
016900 77  WS-LINE-COUNT                  PIC 9(03) COMP.
017000 77  WS-PAGE-NUMBER                 PIC 9(04) COMP.
017100 01  WS-SWITCHES.
017200     05  WS-DRI-EOF-SW              PIC X(01) VALUE "N".
017300         88  DRI-EOF                    VALUE "Y".
017400     05  WS-CRI-EOF-SW              PIC X(01) VALUE "N".
017500         88  CRI-EOF                    VALUE "Y".
017600     05  FILLER                     PIC X(01).
017700 01  WS-COUNTERS                    COMP.
017800     05  WS-BALANCED-COUNT          PIC 9(05).
017900     05  WS-SHORT-COUNT             PIC 9(05).
018000     05  WS-OVER-COUNT              PIC 9(05).
018100     05  WS-GROUPS-PROCESSED        PIC 9(05).
018200     05  WS-CYCLES-COMPLETED        PIC 9(05).
018300     05  FILLER                     PIC X(01).
018400 01  WS-ACCUMULATORS.
018500     05  WS-WAKALA-DEPOSIT-TOTAL    PIC S9(13)V99 VALUE 0.
018600     05  WS-WAKALA-WITHDRAWAL-TOTAL PIC S9(13)V99 VALUE 0.
018700     05  WS-WAKALA-FEE-TOTAL        PIC S9(13)V99 VALUE 0.
018800     05  WS-WAKALA-COMMISSION-TOTAL PIC S9(13)V99 VALUE 0.
018900     05  WS-WAKALA-DISCREPANCY-TOT  PIC S9(13)V99 VALUE 0.
019000     05  WS-MCHEZO-CONTRIB-TOTAL    PIC S9(13)V99 VALUE 0.
019100     05  WS-MCHEZO-PAYOUT-TOTAL     PIC S9(13)V99 VALUE 0.
019200     05  FILLER                     PIC X(01).
019300 01  WS-REPORT-WORK.
019400     05  WS-RUN-DATE                PIC 9(08).
019500     05  FILLER                     PIC X(01).
019600 PROCEDURE DIVISION.
019700 0000-MAIN-CONTROL.
019800     OPEN INPUT DAY-RESULT-IN.
019900     OPEN INPUT CYCLE-RESULT-IN.
020000     OPEN OUTPUT REPORT-FILE-OUT.
020100     MOVE 0 TO WS-PAGE-NUMBER.
020200     PERFORM 1000-WAKALA-SECTION THRU 1900-WAKALA-SECTION-EXIT.
020300     PERFORM 2000-MCHEZO-SECTION THRU 2900-MCHEZO-SECTION-EXIT.
020400     GO TO 9900-END-OF-JOB.
020500*****************************************************
020600*  1000- WAKALA SECTION - DAILY BALANCING DETAIL        *
020700*****************************************************
020800 1000-WAKALA-SECTION.
020900     MOVE 0 TO WS-LINE-COUNT.
021000     MOVE 0 TO WS-BALANCED-COUNT WS-SHORT-COUNT WS-OVER-COUNT.
021100     PERFORM 1100-PRINT-PAGE-HEADER
021200         THRU 1190-PRINT-PAGE-HEADER-EXIT.
021300     READ DAY-RESULT-IN AT END MOVE "Y" TO WS-DRI-EOF-SW.
021400     PERFORM 1200-PRINT-ONE-WAKALA
021500         THRU 1290-PRINT-ONE-WAKALA-EXIT
021600         UNTIL DRI-EOF.
021700     PERFORM 1800-PRINT-WAKALA-TOTALS
021800         THRU 1890-PRINT-WAKALA-TOTALS-EXIT.
021900     GO TO 1900-WAKALA-SECTION-EXIT.
022000 1100-PRINT-PAGE-HEADER.
022100     ADD 1 TO WS-PAGE-NUMBER.
022200     MOVE "H" TO RPT-LINE-TYPE.
022300     MOVE "H" TO PHA-LINE-TYPE.
022400     MOVE "ANNACASH - DAILY BALANCING REPORT" TO PHA-TITLE.
022500     MOVE WS-RUN-DATE TO PHA-RUN-DATE.
022600     MOVE WS-PAGE-NUMBER TO PHA-PAGE-NUMBER.
022700     WRITE REPORT-LINE-REC FROM PAGE-HEADER-AREA.
022800     MOVE 0 TO WS-LINE-COUNT.
022900 1190-PRINT-PAGE-HEADER-EXIT.
023000     EXIT.
023100 1200-PRINT-ONE-WAKALA.
023200     IF WS-LINE-COUNT >= 54
023300         PERFORM 1100-PRINT-PAGE-HEADER
023400             THRU 1190-PRINT-PAGE-HEADER-EXIT.
023500     MOVE DRI-DATE TO WS-RUN-DATE.
023600     MOVE "W" TO RPT-LINE-TYPE.
023700     MOVE "W" TO WDA-LINE-TYPE.
023800     MOVE DRI-WAKALA-ID     TO WDA-WAKALA-ID.
023900     MOVE DRI-WAKALA-NAME   TO WDA-WAKALA-NAME.
024000     MOVE DRI-DATE          TO WDA-DAY-DATE.
024100     MOVE DRI-OPEN-BAL      TO WDA-OPEN-BAL.
024200     MOVE DRI-DEPOSIT-TOTAL TO WDA-DEPOSIT-TOTAL.
024300     MOVE DRI-WITHDRAWAL-TOTAL TO WDA-WITHDRAWAL-TOTAL.
024400     MOVE DRI-ACCEPTED-COUNT TO WDA-ACCEPTED-COUNT.
024500     MOVE DRI-REJECTED-COUNT TO WDA-REJECTED-COUNT.
024600     MOVE DRI-FEE-TOTAL TO WDA-FEE-TOTAL.
024700     MOVE DRI-COMMISSION-TOTAL TO WDA-COMMISSION-TOTAL.
024800     MOVE DRI-COMPUTED-CLOSE TO WDA-COMPUTED-CLOSE.
024900     MOVE DRI-ACTUAL-CLOSE TO WDA-ACTUAL-CLOSE.
025000     MOVE DRI-DISCREPANCY TO WDA-DISCREPANCY.
025100     IF DRI-DISCREPANCY = 0
025200         MOVE "BALANCED" TO WDA-FLAG
025300         ADD 1 TO WS-BALANCED-COUNT
025400     ELSE
025500         IF DRI-DISCREPANCY > 0
025600             MOVE "SHORT" TO WDA-FLAG
025700             ADD 1 TO WS-SHORT-COUNT
025800         ELSE
025900             MOVE "OVER" TO WDA-FLAG
026000             ADD 1 TO WS-OVER-COUNT
026100         END-IF
026200     END-IF.
026300     WRITE REPORT-LINE-REC FROM WAKALA-DETAIL-AREA.
026400     ADD 1 TO WS-LINE-COUNT.
026500     ADD DRI-DEPOSIT-TOTAL TO WS-WAKALA-DEPOSIT-TOTAL.
026600     ADD DRI-WITHDRAWAL-TOTAL TO WS-WAKALA-WITHDRAWAL-TOTAL.
026700     ADD DRI-FEE-TOTAL TO WS-WAKALA-FEE-TOTAL.
026800     ADD DRI-COMMISSION-TOTAL TO WS-WAKALA-COMMISSION-TOTAL.
026900     ADD DRI-DISCREPANCY TO WS-WAKALA-DISCREPANCY-TOT.
027000     IF DRI-SHORTAGE-ALERT-FLAG = "Y"
027100         PERFORM 1300-PRINT-ALERT-LINE
027200             THRU 1390-PRINT-ALERT-LINE-EXIT.
027300 1290-PRINT-ONE-WAKALA-EXIT.
027400     READ DAY-RESULT-IN AT END MOVE "Y" TO WS-DRI-EOF-SW.
027500     EXIT.
027600 1300-PRINT-ALERT-LINE.
027700     MOVE "A" TO RPT-LINE-TYPE.
027800     MOVE "A" TO ALA-LINE-TYPE.
027900     MOVE DRI-WAKALA-ID TO ALA-WAKALA-ID.
028000     MOVE DRI-WAKALA-NAME TO ALA-WAKALA-NAME.
028100     MOVE "SEVEN-DAY CASH SHORTAGE - NOTIFY BRANCH MANAGER"
028200         TO ALA-MESSAGE.
028300     MOVE DRI-DISCREPANCY TO ALA-SHORTAGE-AMOUNT.
028400     WRITE REPORT-LINE-REC FROM ALERT-LINE-AREA.
028500     ADD 1 TO WS-LINE-COUNT.
028600 1390-PRINT-ALERT-LINE-EXIT.
028700     EXIT.
028800 1800-PRINT-WAKALA-TOTALS.
028900     MOVE "T" TO RPT-LINE-TYPE.
029000     MOVE "T" TO WTA-LINE-TYPE.
029100     MOVE "WAKALA GRAND TOTALS" TO WTA-LABEL.
029200     MOVE WS-WAKALA-DEPOSIT-TOTAL TO WTA-DEPOSIT-TOTAL.
029300     MOVE WS-WAKALA-WITHDRAWAL-TOTAL TO WTA-WITHDRAWAL-TOTAL.
029400     MOVE WS-WAKALA-FEE-TOTAL TO WTA-FEE-TOTAL.
029500     MOVE WS-WAKALA-COMMISSION-TOTAL TO WTA-COMMISSION-TOTAL.
029600     MOVE WS-WAKALA-DISCREPANCY-TOT TO WTA-DISCREPANCY-TOTAL.
029700     MOVE WS-BALANCED-COUNT TO WTA-BALANCED-COUNT.
029800     MOVE WS-SHORT-COUNT TO WTA-SHORT-COUNT.
029900     MOVE WS-OVER-COUNT TO WTA-OVER-COUNT.
030000     WRITE REPORT-LINE-REC FROM WAKALA-TOTAL-AREA.
030100 1890-PRINT-WAKALA-TOTALS-EXIT.
030200     EXIT.
030300 1900-WAKALA-SECTION-EXIT.
030400     EXIT.
030500*****************************************************
030600*  2000- MCHEZO SECTION - CYCLE PROGRESS DETAIL          *
030700*****************************************************
030800 2000-MCHEZO-SECTION.
030900     MOVE 0 TO WS-GROUPS-PROCESSED WS-CYCLES-COMPLETED.
031000     READ CYCLE-RESULT-IN AT END MOVE "Y" TO WS-CRI-EOF-SW.
031100     PERFORM 2100-PRINT-ONE-GROUP
031200         THRU 2190-PRINT-ONE-GROUP-EXIT
031300         UNTIL CRI-EOF.
031400     PERFORM 2800-PRINT-MCHEZO-TOTALS
031500         THRU 2890-PRINT-MCHEZO-TOTALS-EXIT.
031600     GO TO 2900-MCHEZO-SECTION-EXIT.
031700 2100-PRINT-ONE-GROUP.
031800     IF WS-LINE-COUNT >= 54
031900         PERFORM 1100-PRINT-PAGE-HEADER
032000             THRU 1190-PRINT-PAGE-HEADER-EXIT.
032100     MOVE "M" TO RPT-LINE-TYPE.
032200     MOVE "M" TO MDA-LINE-TYPE.
032300     MOVE CRI-GROUP-ID TO MDA-GROUP-ID.
032400     MOVE CRI-GROUP-NAME TO MDA-GROUP-NAME.
032500     MOVE CRI-CYCLE-NO TO MDA-CYCLE-NUMBER.
032600     MOVE CRI-ACTIVE-MEMBERS TO MDA-ACTIVE-MEMBERS.
032700     MOVE CRI-COLLECTED-TOTAL TO MDA-COLLECTED-TOTAL.
032800     MOVE CRI-EXPECTED-TOTAL TO MDA-EXPECTED-TOTAL.
032900     MOVE CRI-REMAINING-TOTAL TO MDA-REMAINING-TOTAL.
033000     MOVE CRI-PAYOUTS-MADE TO MDA-PAYOUTS-MADE.
033100     MOVE CRI-PAYOUTS-REMAINING TO MDA-PAYOUTS-REMAINING.
033200     MOVE CRI-PAYOUTS-TOTAL TO MDA-PAYOUTS-TOTAL.
033300     MOVE CRI-PROGRESS-PCT TO MDA-PROGRESS-PCT.
033400     IF CRI-COMPLETE-FLAG = "C"
033500         MOVE "COMPLETE" TO MDA-COMPLETE-FLAG
033600         ADD 1 TO WS-CYCLES-COMPLETED
033700     ELSE
033800         MOVE "ACTIVE" TO MDA-COMPLETE-FLAG.
033900     MOVE CRI-DEFAULTER-LIST(1:18) TO MDA-DEFAULTER-LIST.
034000     WRITE REPORT-LINE-REC FROM MCHEZO-DETAIL-AREA.
034100     ADD 1 TO WS-LINE-COUNT.
034200     ADD 1 TO WS-GROUPS-PROCESSED.
034300     ADD CRI-COLLECTED-TOTAL TO WS-MCHEZO-CONTRIB-TOTAL.
034400     ADD CRI-PAYOUTS-TOTAL TO WS-MCHEZO-PAYOUT-TOTAL.
034500 2190-PRINT-ONE-GROUP-EXIT.
034600     READ CYCLE-RESULT-IN AT END MOVE "Y" TO WS-CRI-EOF-SW.
034700     EXIT.
034800 2800-PRINT-MCHEZO-TOTALS.
034900     MOVE "G" TO RPT-LINE-TYPE.
035000     MOVE "G" TO GTA-LINE-TYPE.
035100     MOVE "MCHEZO GRAND TOTALS" TO GTA-LABEL.
035200     MOVE WS-MCHEZO-CONTRIB-TOTAL TO GTA-CONTRIB-TOTAL.
035300     MOVE WS-MCHEZO-PAYOUT-TOTAL TO GTA-PAYOUT-TOTAL.
035400     MOVE WS-GROUPS-PROCESSED TO GTA-GROUPS-PROCESSED.
035500     MOVE WS-CYCLES-COMPLETED TO GTA-CYCLES-COMPLETED.
035600     WRITE REPORT-LINE-REC FROM MCHEZO-TOTAL-AREA.
035700 2890-PRINT-MCHEZO-TOTALS-EXIT.
035800     EXIT.
035900 2900-MCHEZO-SECTION-EXIT.
036000     EXIT.
036100 9900-END-OF-JOB.
036200     CLOSE DAY-RESULT-IN CYCLE-RESULT-IN REPORT-FILE-OUT.
036300     STOP RUN.
