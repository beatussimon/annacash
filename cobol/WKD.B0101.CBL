000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WKD-B0101.
000300 AUTHOR.      H. NDOSI.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 08/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  -----------                                       *
001100*  08/14/88  HSN  ORIGINAL CODING - BRANCH TELLER     *            HSN8801
001200*                 DAILY CASH BALANCE RUN.             *            HSN8801
001300*  11/02/90  HSN  ADDED REJECT SLIP WRITE-UP FOR       *           HSN9002
001400*                 OUT-OF-BALANCE ENTRIES.             *            HSN9002
001500*  06/19/95  ANK  MOVED SERVICE CHARGE LOOKUP TO A     *           ANK9503
001600*                 PRIORITY-ORDERED TABLE SEARCH.       *           ANK9503
001700*  09/30/98  ANK  Y2K REVIEW - ALL DATE WORK ALREADY    *          ANK9804
001800*                 CARRIES 4-DIGIT CENTURY.  SIGNED     *           ANK9804
001900*                 OFF FOR YEAR 2000 ROLLOVER.          *           ANK9804
002000*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.           *           ANK9905
002100*  07/21/08  HSN  MAJOR REWRITE - TELLER CASH RUN       *          HSN0806
002200*                 BECOMES THE WAKALA AGENT-BANKING      *          HSN0806
002300*                 DAILY RUN.  TXN-TYPE TABLE REPLACES    *         HSN0806
002400*                 THE OLD SLIP-CODE TABLE.  PAY-METHOD   *         HSN0806
002500*                 DERIVATION ADDED PER THE NEW MOBILE    *         HSN0806
002600*                 MONEY / BANK TRANSFER RULES.           *         HSN0806
002700*  03/02/09  HSN  ADDED MANDATORY USER-ID ATTRIBUTION    *         HSN0907
002800*                 ON EVERY ACCEPTED TRANSACTION.         *         HSN0907
002900*  05/19/11  HSN  ADDED TIERED COMMISSION CALCULATION     *        HSN1108
003000*                 (COMM-RULES TEN-BAND TABLE) PER         *        HSN1108
003100*                 ANB-0118.  FIXED-PLUS-PERCENTAGE FEE     *       HSN1108
003200*                 TYPE CORRECTED TO ADD BOTH COMPONENTS -  *       HSN1108
003300*                 OLD CODE COMPARED AGAINST A TYPE CODE    *       HSN1108
003400*                 THAT COULD NEVER MATCH AND SILENTLY      *       HSN1108
003500*                 PRICED THOSE FEES AT ZERO.  SEE AUDIT     *      HSN1108
003600*                 FINDING 11-042.                          *       HSN1108
003700*  10/17/13  RFM  TICKET ANB-0231 - ADDED 7-DAY CASH-        *     ANB0231
003800*                 SHORTAGE ALERT FLAG AND DAY-RESULT         *     ANB0231
003900*                 EXTRACT FOR THE DSR.B0103 REPORT RUN.       *    ANB0231
004000*  04/02/19  RFM  TICKET ANB-0390 - CLOSED A GAP WHERE A       *   ANB0390
004100*                 SECOND OPEN-DAY REQUEST FOR THE SAME         *   ANB0390
004200*                 WAKALA WAS NOT BEING REJECTED.               *   ANB0390
004300*  11/14/22  HSN  TICKET ANB-0461 - 0000-MAIN-CONTROL NOW LOOPS*   ANB0461
004400*                 DAY-HEADER AGAINST WAKALA-MASTER FOR EVERY   *   ANB0461
004500*                 WAKALA ON THE RUN, NOT JUST THE FIRST ONE -  *   ANB0461
004600*                 A SECOND WAKALA ON THE FILE WAS BEING        *   ANB0461
004700*                 SILENTLY DROPPED.  DAY-RESULT NOW WRITES ONE *   ANB0461
004800*                 RECORD PER WAKALA PROCESSED AND THE OPEN-DAY *   ANB0461
004900*                 DUPLICATE CHECK ACTUALLY HAS SOMETHING TO    *   ANB0461
005000*                 COMPARE AGAINST.  SEE AUDIT FINDING 22-077.  *   ANB0461
005100*  02/06/23  HSN  TICKET ANB-0463 - FEE-RULE-TABLE AND COMM-    *  ANB0463
005200*                 RULE-TABLE ARE NOW RESEQUENCED BY WS-FR-      *  ANB0463
005300*                 PRIORITY / WS-CR-PRIORITY AS EACH TABLE IS    *  ANB0463
005400*                 LOADED.  2410-/2510- ALWAYS TOOK THE FIRST    *  ANB0463
005500*                 TABLE-ORDER MATCH, NOT THE HIGHEST-PRIORITY   *  ANB0463
005600*                 ONE - A RULE LOADED LATE COULD NEVER FIRE     *  ANB0463
005700*                 WHILE AN EARLIER, LOWER-PRIORITY RULE SAT ON  *  ANB0463
005800*                 THE SAME TXN-TYPE.  SEE AUDIT FINDING 22-078. *  ANB0463
005900*  03/13/23  HSN  TICKET ANB-0464 - DRO-SHORTAGE-ALERT-FLAG NOW *  ANB0464
006000*                 CHECKS THE CLOSED DAY AGAINST TODAY'S DATE    *  ANB0464
006100*                 BEFORE IT FIRES.  THE FLAG WAS SETTING ON ANY *  ANB0464
006200*                 SHORTAGE NO MATTER HOW OLD THE DAY WAS -      *  ANB0464
006300*                 DSR.B0103 WAS CARRYING YEAR-OLD SHORTAGES AS  *  ANB0464
006400*                 IF THEY WERE FRESH.  DRO-DATE-BROKEN-VIEW     *  ANB0464
006500*                 (ALREADY ON THE RECORD FOR THIS) IS NOW       *  ANB0464
006600*                 ACTUALLY READ.  SEE AUDIT FINDING 22-079.     *  ANB0464
006700*  04/25/23  HSN  TICKET ANB-0466 - 1000-OPEN-DAY WAS WRITING AN*  ANB0466
006800*                 AUDIT RECORD WITH WHATEVER AUD-REC HAPPENED TO*  ANB0466
006900*                 STILL HOLD FROM THE PRIOR WAKALA - ACTION,    *  ANB0466
007000*                 USER, OBJECT-REF, AMOUNT, DESCRIPTION AND     *  ANB0466
007100*                 TIMESTAMP WERE NEVER SET.  NOW POPULATED AS   *  ANB0466
007200*                 OPEN-DAY, DHI-OPENED-BY AND WAKALA-ID+DATE,   *  ANB0466
007300*                 PER SPEC.  SEE AUDIT FINDING 22-081.          *  ANB0466
007400*  05/02/23  HSN  TICKET ANB-0467 - SHOP STANDARD REVIEW: WS-   *  ANB0467
007500*                 TIER-IX AND WS-SEQ-SUFFIX PULLED OUT OF WS-   *  ANB0467
007600*                 COUNTERS AS STANDALONE 77-LEVEL SCRATCH ITEMS *  ANB0467
007700*                 PER THE DP STANDARDS MANUAL SECTION ON LOOP-  *  ANB0467
007800*                 INDEX AND SEQUENCE-SUFFIX WORK FIELDS.        *  ANB0467
007900*****************************************************
008000*  THIS RUN COVERS THREE OF THE SHOP'S WAKALA AGENT-    *
008100*  BANKING SERVICES FOR ONE PROCESSING NIGHT:            *
008200*      - THE BALANCING ENGINE (OPEN/CLOSE THE DAY)        *
008300*      - THE TRANSACTION RECORDER (VALIDATE AND POST       *
008400*        EACH CUSTOMER SLIP)                                *
008500*      - THE FEE AND COMMISSION CALCULATORS, CALLED          *
008600*        IN-LINE FROM THE TRANSACTION RECORDER SINCE THIS     *
008700*        SHOP KEEPS NO SUBPROGRAM LIBRARY FOR THEM.             *
008800*  RECORD LAYOUTS ARE DOCUMENTED IN WKM.TIP09 (SHOP),
008900*  FDY.TIP04 (DAY), TXN.TIP02 (TRANSACTION), FER.TIP03 (FEE
009000*  RULE) AND CMR.TIP05 (COMMISSION RULE).  FIELDS ARE RE-
009100*  STATED BELOW - THE SHOP KEEPS NO COPYLIB.
009200*****************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT WAKALA-MASTER-IN ASSIGN TO "WAKALA-MASTER"
010000         ORGANIZATION IS SEQUENTIAL.
010100     SELECT DAY-HEADER-IN ASSIGN TO "DAY-HEADER"
010200         ORGANIZATION IS SEQUENTIAL.
010300     SELECT TXN-INPUT-IN ASSIGN TO "TXN-INPUT"
010400         ORGANIZATION IS SEQUENTIAL.
010500     SELECT FEE-RULES-IN ASSIGN TO "FEE-RULES"
010600         ORGANIZATION IS SEQUENTIAL.
010700     SELECT COMM-RULES-IN ASSIGN TO "COMM-RULES"
010800         ORGANIZATION IS SEQUENTIAL.
010900     SELECT TXN-OUTPUT-OUT ASSIGN TO "TXN-OUTPUT"
011000         ORGANIZATION IS SEQUENTIAL.
011100     SELECT REJECT-FILE-OUT ASSIGN TO "REJECT-FILE"
011200         ORGANIZATION IS SEQUENTIAL.
011300     SELECT AUDIT-FILE-OUT ASSIGN TO "AUDIT-FILE"
011400         ORGANIZATION IS SEQUENTIAL.
011500     SELECT DAY-RESULT-OUT ASSIGN TO "DAY-RESULT"
011600         ORGANIZATION IS SEQUENTIAL.
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  WAKALA-MASTER-IN
012000     LABEL RECORD IS STANDARD.
012100 01  WKM-REC.
012200     05  WKM-SHOP-ID                PIC 9(06).
012300     05  WKM-SHOP-NAME              PIC X(30).
012400     05  WKM-ACTIVE-FLAG            PIC X(01).
012500     05  FILLER                     PIC X(03).
012600 01  WKM-EXPANSION-VIEW REDEFINES WKM-REC.
012700*    SEE WKM.TIP09 FOR THE FULL SET OF RESERVED VIEWS ON
012800*    THIS RECORD - ONLY THE ACTIVE FIELDS ARE NEEDED HERE.
012900     05  WKM-EXP-SHOP-ID            PIC 9(06).
013000     05  FILLER           PIC X(34).
013100 FD  DAY-HEADER-IN
013200     LABEL RECORD IS STANDARD.
013300 01  DHI-REC.
013400     05  DHI-WAKALA-ID              PIC 9(06).
013500     05  DHI-DATE                   PIC 9(08).
013600     05  DHI-OPEN-BAL               PIC S9(13)V99.
013700     05  DHI-ACTUAL-CLOSE           PIC S9(13)V99.
013800     05  DHI-OPENED-BY              PIC 9(06).
013900     05  DHI-CLOSED-BY              PIC 9(06).
014000     05  FILLER                     PIC X(10).
014100 FD  TXN-INPUT-IN
014200     LABEL RECORD IS STANDARD.
014300 01  TIN-REC.
014400     05  TIN-CODE                   PIC X(20).
014500     05  TIN-WAKALA-ID              PIC 9(06).
014600     05  TIN-DATE                   PIC 9(08).
014700     05  TIN-TYPE                   PIC X(02).
014800     05  TIN-AMOUNT                 PIC S9(13)V99.
014900     05  TIN-CURRENCY               PIC X(03).
015000     05  TIN-CUST-NAME              PIC X(30).
015100     05  TIN-CUST-PHONE             PIC X(12).
015200     05  TIN-PAY-METHOD             PIC X(01).
015300     05  TIN-NETWORK-ID             PIC 9(04).
015400     05  TIN-BANK-ID                PIC 9(04).
015500     05  TIN-REF-NUM                PIC X(20).
015600     05  TIN-STATUS                 PIC X(01).
015700     05  TIN-TIMESTAMP              PIC 9(14).
015800     05  TIN-USER-ID                PIC 9(06).
015900     05  FILLER                     PIC X(04).
016000 FD  FEE-RULES-IN
016100     LABEL RECORD IS STANDARD.
016200 01  FRI-REC.
016300     05  FRI-ID                     PIC 9(04).
016400     05  FRI-TXN-TYPE               PIC X(02).
016500     05  FRI-FEE-TYPE               PIC X(01).
016600     05  FRI-FLAT-FEE               PIC S9(13)V99.
016700     05  FRI-PCT-FEE                PIC S9(02)V9(04).
016800     05  FRI-MIN-FEE                PIC S9(13)V99.
016900     05  FRI-MAX-FEE                PIC S9(13)V99.
017000     05  FRI-MIN-AMT                PIC S9(13)V99.
017100     05  FRI-MAX-AMT                PIC S9(13)V99.
017200     05  FRI-PRIORITY               PIC 9(04).
017300     05  FRI-ACTIVE                 PIC X(01).
017400     05  FILLER                     PIC X(07).
017500 FD  COMM-RULES-IN
017600     LABEL RECORD IS STANDARD.
017700 01  CRI-REC.
017800     05  CRI-ID                     PIC 9(04).
017900     05  CRI-TXN-TYPE               PIC X(02).
018000     05  CRI-COMM-TYPE              PIC X(01).
018100     05  CRI-FLAT-COMM              PIC S9(13)V99.
018200     05  CRI-PCT-COMM               PIC S9(02)V9(04).
018300     05  CRI-TIER-COUNT             PIC 9(02).
018400     05  CRI-TIER OCCURS 10 TIMES.
018500         10  CRI-TIER-MIN           PIC S9(13)V99.
018600         10  CRI-TIER-MAX           PIC S9(13)V99.
018700         10  CRI-TIER-RATE          PIC S9(02)V9(04).
018800     05  CRI-PRIORITY               PIC 9(04).
018900     05  CRI-ACTIVE                 PIC X(01).
019000     05  FILLER                     PIC X(05).
019100 FD  TXN-OUTPUT-OUT
019200     LABEL RECORD IS STANDARD.
019300 01  TOU-REC.
019400     05  TOU-CODE                   PIC X(20).
019500     05  TOU-WAKALA-ID              PIC 9(06).
019600     05  TOU-DATE                   PIC 9(08).
019700     05  TOU-TYPE                   PIC X(02).
019800     05  TOU-AMOUNT                 PIC S9(13)V99.
019900     05  TOU-CURRENCY               PIC X(03).
020000     05  TOU-CUST-NAME              PIC X(30).
020100     05  TOU-CUST-PHONE             PIC X(12).
020200     05  TOU-PAY-METHOD             PIC X(01).
020300     05  TOU-NETWORK-ID             PIC 9(04).
020400     05  TOU-BANK-ID                PIC 9(04).
020500     05  TOU-REF-NUM                PIC X(20).
020600     05  TOU-STATUS                 PIC X(01).
020700     05  TOU-TIMESTAMP              PIC 9(14).
020800     05  TOU-USER-ID                PIC 9(06).
020900     05  TOU-FEE-AMOUNT             PIC S9(13)V99.
021000     05  TOU-COMMISSION-AMOUNT      PIC S9(13)V99.
021100     05  FILLER                     PIC X(04).
021200 01  TOU-TIMESTAMP-BROKEN-VIEW REDEFINES TOU-REC.
021300*    TIMESTAMP SPLIT OUT FOR THE SEQUENCE-CHECK IN
021400*    9000-WRITE-AUDIT.
021500     05  FILLER                     PIC X(126).
021600     05  TOU-TBV-TSTAMP-GROUP.
021700         10  TOU-TBV-DATE-PART      PIC 9(08).
021800         10  TOU-TBV-TIME-PART      PIC 9(06).
021900     05  FILLER                     PIC X(40).
022000 FD  REJECT-FILE-OUT
022100     LABEL RECORD IS STANDARD.
022200 01  REJ-REC.
022300     05  REJ-WAKALA-ID              PIC 9(06).
022400     05  REJ-DATE                   PIC 9(08).
022500     05  REJ-TYPE                   PIC X(02).
022600     05  REJ-AMOUNT                 PIC S9(13)V99.
022700     05  REJ-CUST-NAME              PIC X(30).
022800     05  REJ-USER-ID                PIC 9(06).
022900     05  REJ-REASON-CODE            PIC X(20).
023000     05  FILLER                     PIC X(26).
023100 FD  AUDIT-FILE-OUT
023200     LABEL RECORD IS STANDARD.
023300 01  AUD-REC.
023400     05  AUD-TIMESTAMP              PIC 9(14).
023500     05  AUD-USER-ID                PIC 9(06).
023600     05  AUD-ACTION                 PIC X(20).
023700     05  AUD-OBJECT-REF             PIC X(20).
023800     05  AUD-AMOUNT                 PIC S9(13)V99.
023900     05  AUD-DESCRIPTION            PIC X(60).
024000     05  FILLER                     PIC X(05).
024100 FD  DAY-RESULT-OUT
024200     LABEL RECORD IS STANDARD.
024300 01  DRO-REC.
024400     05  DRO-WAKALA-ID              PIC 9(06).
024500     05  DRO-WAKALA-NAME            PIC X(30).
024600     05  DRO-DATE                   PIC 9(08).
024700     05  DRO-OPEN-BAL               PIC S9(13)V99.
024800     05  DRO-DEPOSIT-TOTAL          PIC S9(13)V99.
024900     05  DRO-WITHDRAWAL-TOTAL       PIC S9(13)V99.
025000     05  DRO-FEE-TOTAL              PIC S9(13)V99.
025100     05  DRO-COMMISSION-TOTAL       PIC S9(13)V99.
025200     05  DRO-ACCEPTED-COUNT         PIC 9(05).
025300     05  DRO-REJECTED-COUNT         PIC 9(05).
025400     05  DRO-COMPUTED-CLOSE         PIC S9(13)V99.
025500     05  DRO-ACTUAL-CLOSE           PIC S9(13)V99.
025600     05  DRO-DISCREPANCY            PIC S9(13)V99.
025700     05  DRO-SHORTAGE-ALERT-FLAG    PIC X(01).
025800     05  FILLER                     PIC X(05).
025900 01  DRO-DATE-BROKEN-VIEW REDEFINES DRO-REC.
026000*    DATE BROKEN OUT FOR THE 7-DAY ALERT WINDOW TEST IN
026100*    3150-CHECK-SHORTAGE-ALERT.  ANB-0464.
026200     05  FILLER                     PIC X(36).
026300     05  DRO-DBV-DATE-GROUP.
026400         10  DRO-DBV-CCYY.
026500             15  DRO-DBV-CC         PIC 9(02).
026600             15  DRO-DBV-YY         PIC 9(02).
026700         10  DRO-DBV-MM             PIC 9(02).
026800         10  DRO-DBV-DD             PIC 9(02).
026900     05  FILLER                     PIC X(136).
027000 WORKING-STORAGE SECTION.
027100*    STANDALONE SCRATCH COUNTERS - NOT PART OF ANY GROUP, SO    *
027200*    THEY CARRY NO FILLER.  ANB-0467.
027300 77  WS-TIER-IX                     PIC 9(02) COMP.
027400 77  WS-SEQ-SUFFIX                  PIC 9(08) COMP.
027500 01  WS-SWITCHES.
027600     05  WS-WKM-EOF-SW              PIC X(01)   VALUE "N".
027700         88  WKM-EOF                    VALUE "Y".
027800     05  WS-DHI-EOF-SW              PIC X(01)   VALUE "N".
027900         88  DHI-EOF                    VALUE "Y".
028000     05  WS-TIN-EOF-SW              PIC X(01)   VALUE "N".
028100         88  TIN-EOF                    VALUE "Y".
028200     05  WS-FRI-EOF-SW              PIC X(01)   VALUE "N".
028300         88  FRI-EOF                    VALUE "Y".
028400     05  WS-CRI-EOF-SW              PIC X(01)   VALUE "N".
028500         88  CRI-EOF                    VALUE "Y".
028600     05  WS-DAY-OPEN-SW             PIC X(01)   VALUE "N".
028700         88  WS-DAY-IS-OPEN              VALUE "Y".
028800     05  WS-REJECT-SW               PIC X(01)   VALUE "N".
028900         88  WS-TXN-REJECTED              VALUE "Y".
029000     05  FILLER                     PIC X(01).
029100 01  WS-COUNTERS                       COMP.
029200     05  WS-FEE-RULE-COUNT          PIC 9(04).
029300     05  WS-COMM-RULE-COUNT         PIC 9(04).
029400     05  WS-FEE-RULE-IX             PIC 9(04).
029500     05  WS-COMM-RULE-IX            PIC 9(04).
029600     05  WS-ACCEPTED-COUNT          PIC 9(05).
029700     05  WS-REJECTED-COUNT          PIC 9(05).
029800     05  WS-PREV-WAKALA-ID          PIC 9(06).
029900     05  FILLER                     PIC X(01).
030000 01  WS-ACCUMULATORS.
030100     05  WS-DEPOSIT-TOTAL           PIC S9(13)V99 VALUE 0.
030200     05  WS-WITHDRAWAL-TOTAL        PIC S9(13)V99 VALUE 0.
030300     05  WS-FEE-TOTAL               PIC S9(13)V99 VALUE 0.
030400     05  WS-COMMISSION-TOTAL        PIC S9(13)V99 VALUE 0.
030500     05  WS-RUNNING-BALANCE         PIC S9(13)V99 VALUE 0.
030600     05  WS-COMPUTED-CLOSE          PIC S9(13)V99 VALUE 0.
030700     05  WS-DISCREPANCY             PIC S9(13)V99 VALUE 0.
030800     05  FILLER                     PIC X(01).
030900 01  WS-FEE-RULE-TABLE.
031000     05  WS-FR-ENTRY OCCURS 200 TIMES
031100                     INDEXED BY FR-IX FR-JX FR-KX.
031200         10  WS-FR-TXN-TYPE         PIC X(02).
031300         10  WS-FR-FEE-TYPE         PIC X(01).
031400         10  WS-FR-FLAT-FEE         PIC S9(13)V99.
031500         10  WS-FR-PCT-FEE          PIC S9(02)V9(04).
031600         10  WS-FR-MIN-FEE          PIC S9(13)V99.
031700         10  WS-FR-MAX-FEE          PIC S9(13)V99.
031800         10  WS-FR-MIN-AMT          PIC S9(13)V99.
031900         10  WS-FR-MAX-AMT          PIC S9(13)V99.
032000         10  WS-FR-PRIORITY         PIC 9(04).
032100     05  FILLER                     PIC X(01).
032200 01  WS-COMM-RULE-TABLE.
032300     05  WS-CR-ENTRY OCCURS 200 TIMES
032400                     INDEXED BY CR-IX CR-JX CR-KX.
032500         10  WS-CR-TXN-TYPE         PIC X(02).
032600         10  WS-CR-COMM-TYPE        PIC X(01).
032700         10  WS-CR-FLAT-COMM        PIC S9(13)V99.
032800         10  WS-CR-PCT-COMM         PIC S9(02)V9(04).
032900         10  WS-CR-TIER-COUNT       PIC 9(02).
033000         10  WS-CR-TIER OCCURS 10 TIMES.
033100             15  WS-CR-TIER-MIN     PIC S9(13)V99.
033200             15  WS-CR-TIER-MAX     PIC S9(13)V99.
033300             15  WS-CR-TIER-RATE    PIC S9(02)V9(04).
033400         10  WS-CR-PRIORITY         PIC 9(04).
033500     05  FILLER                     PIC X(01).
033600*****************************************************
033700*  SWAP AREAS FOR THE PRIORITY SORT OF THE TWO RULE    *
033800*  TABLES ABOVE (1130-/1140- BELOW).  ANB-0463.          *
033900*****************************************************
034000 01  WS-FR-SWAP-ENTRY.
034100     05  WS-FRS-TXN-TYPE            PIC X(02).
034200     05  WS-FRS-FEE-TYPE            PIC X(01).
034300     05  WS-FRS-FLAT-FEE            PIC S9(13)V99.
034400     05  WS-FRS-PCT-FEE             PIC S9(02)V9(04).
034500     05  WS-FRS-MIN-FEE             PIC S9(13)V99.
034600     05  WS-FRS-MAX-FEE             PIC S9(13)V99.
034700     05  WS-FRS-MIN-AMT             PIC S9(13)V99.
034800     05  WS-FRS-MAX-AMT             PIC S9(13)V99.
034900     05  WS-FRS-PRIORITY            PIC 9(04).
035000     05  FILLER                     PIC X(01).
035100 01  WS-CR-SWAP-ENTRY.
035200     05  WS-CRS-TXN-TYPE            PIC X(02).
035300     05  WS-CRS-COMM-TYPE           PIC X(01).
035400     05  WS-CRS-FLAT-COMM           PIC S9(13)V99.
035500     05  WS-CRS-PCT-COMM            PIC S9(02)V9(04).
035600     05  WS-CRS-TIER-COUNT          PIC 9(02).
035700     05  WS-CRS-TIER OCCURS 10 TIMES.
035800         10  WS-CRS-TIER-MIN        PIC S9(13)V99.
035900         10  WS-CRS-TIER-MAX        PIC S9(13)V99.
036000         10  WS-CRS-TIER-RATE       PIC S9(02)V9(04).
036100     05  WS-CRS-PRIORITY            PIC 9(04).
036200     05  FILLER                     PIC X(01).
036300 01  WS-SORT-COUNTERS                  COMP.
036400     05  WS-FR-SORT-LIMIT           PIC 9(04).
036500     05  WS-CR-SORT-LIMIT           PIC 9(04).
036600     05  FILLER                     PIC X(01).
036700 01  WS-CALC-AREA.
036800     05  WS-CALC-FEE                PIC S9(13)V99.
036900     05  WS-CALC-COMMISSION          PIC S9(13)V99.
037000     05  WS-PAY-METHOD               PIC X(01).
037100     05  WS-TXN-CODE                 PIC X(20).
037200     05  WS-REASON-CODE              PIC X(20).
037300     05  FILLER                     PIC X(01).
037400 01  WS-DATE-WORK.
037500     05  WS-RUN-DATE.
037600         10  WS-RUN-CCYY.
037700             15  WS-RUN-CC          PIC 9(02).
037800             15  WS-RUN-YY          PIC 9(02).
037900         10  WS-RUN-MM              PIC 9(02).
038000         10  WS-RUN-DD              PIC 9(02).
038100     05  FILLER                     PIC X(01).
038200*****************************************************
038300*  7-DAY ALERT WINDOW WORK AREAS.  ANB-0464.  TODAY'S   *
038400*  DATE IS FETCHED ONCE AT START-UP AND COMPARED AGAINST *
038500*  DRO-DBV-DATE-GROUP IN 3150-CHECK-SHORTAGE-ALERT.  A    *
038600*  SIMPLE (NON-LEAP-AWARE) CUMULATIVE-DAYS-IN-YEAR NUMBER  *
038700*  IS GOOD ENOUGH FOR A SPAN TEST THIS SHORT.               *
038800*****************************************************
038900 01  WS-TODAY-DATE-WORK.
039000     05  WS-TODAY-DATE-GROUP.
039100         10  WS-TODAY-CCYY.
039200             15  WS-TODAY-CC        PIC 9(02).
039300             15  WS-TODAY-YY        PIC 9(02).
039400         10  WS-TODAY-MM            PIC 9(02).
039500         10  WS-TODAY-DD            PIC 9(02).
039600     05  FILLER                     PIC X(01).
039700 01  WS-DAYNO-SCRATCH.
039800     05  WS-DAYNO-CCYY              PIC 9(04).
039900     05  WS-DAYNO-MM                PIC 9(02).
040000     05  WS-DAYNO-DD                PIC 9(02).
040100     05  FILLER                     PIC X(01).
040200 01  WS-DAYNO-RESULTS                  COMP.
040300     05  WS-DAYNO-CUM-DAYS          PIC 9(03).
040400     05  WS-DAYNO-RESULT            PIC 9(07).
040500     05  WS-TODAY-DAY-NUMBER        PIC 9(07).
040600     05  WS-DAY-CLOSED-DAY-NUMBER   PIC 9(07).
040700     05  WS-ALERT-DAY-SPAN          PIC S9(07).
040800     05  FILLER                     PIC X(01).
040900 PROCEDURE DIVISION.
041000 0000-MAIN-CONTROL.
041100     OPEN INPUT WAKALA-MASTER-IN
041200          INPUT DAY-HEADER-IN
041300          INPUT TXN-INPUT-IN
041400          OUTPUT TXN-OUTPUT-OUT
041500          OUTPUT REJECT-FILE-OUT
041600          OUTPUT AUDIT-FILE-OUT
041700          OUTPUT DAY-RESULT-OUT.
041800     ACCEPT WS-TODAY-DATE-GROUP FROM DATE YYYYMMDD.
041900     PERFORM 1100-LOAD-RULE-TABLES THRU 1190-LOAD-RULE-TABLES-EXIT.
042000     MOVE 0 TO WS-PREV-WAKALA-ID.
042100     READ WAKALA-MASTER-IN AT END MOVE "Y" TO WS-WKM-EOF-SW.
042200     READ DAY-HEADER-IN AT END MOVE "Y" TO WS-DHI-EOF-SW.
042300     READ TXN-INPUT-IN AT END MOVE "Y" TO WS-TIN-EOF-SW.
042400     PERFORM 1000-OPEN-DAY THRU 1900-OPEN-DAY-EXIT
042500         UNTIL DHI-EOF.
042600     GO TO 9900-END-OF-JOB.
042700*****************************************************
042800*  1000- BALANCING ENGINE - OPEN THE DAY              *
042900*  DAY-HEADER DRIVES THE RUN, ONE PASS PER WAKALA IN    *
043000*  WAKALA-ID ORDER (SEE ANB-0461).  WAKALA-MASTER IS     *
043100*  MATCHED TO THE CURRENT DAY-HEADER IN 1050- BELOW SO    *
043200*  THE SHOP NAME CARRIED ONTO DAY-RESULT IS THE REAL ONE. *
043300*****************************************************
043400 1000-OPEN-DAY.
043500     MOVE "N" TO WS-DAY-OPEN-SW.
043600     MOVE SPACES TO WS-REASON-CODE.
043700     MOVE 0 TO WS-ACCEPTED-COUNT WS-REJECTED-COUNT
043800         WS-DEPOSIT-TOTAL WS-WITHDRAWAL-TOTAL
043900         WS-FEE-TOTAL WS-COMMISSION-TOTAL.
044000     PERFORM 1050-MATCH-WAKALA-MASTER
044100         THRU 1050-MATCH-WAKALA-MASTER-EXIT.
044200     IF DHI-WAKALA-ID = WS-PREV-WAKALA-ID
044300         MOVE "DAY ALREADY OPEN FOR WAKALA" TO WS-REASON-CODE
044400         PERFORM 2050-SKIP-WAKALA-TRANSACTIONS
044500             THRU 2050-SKIP-WAKALA-TRANSACTIONS-EXIT
044600         GO TO 1900-OPEN-DAY-EXIT.
044700     MOVE DHI-WAKALA-ID TO WS-PREV-WAKALA-ID.
044800     IF DHI-OPEN-BAL < 0
044900         MOVE "NEGATIVE OPENING BALANCE" TO WS-REASON-CODE
045000         PERFORM 2050-SKIP-WAKALA-TRANSACTIONS
045100             THRU 2050-SKIP-WAKALA-TRANSACTIONS-EXIT
045200         GO TO 1900-OPEN-DAY-EXIT.
045300     MOVE "Y" TO WS-DAY-OPEN-SW.
045400     MOVE DHI-OPEN-BAL TO WS-RUNNING-BALANCE.
045500     MOVE DHI-OPENED-BY TO AUD-USER-ID.
045600     MOVE "OPEN-DAY" TO AUD-ACTION.
045700     STRING DHI-WAKALA-ID DHI-DATE
045800         DELIMITED BY SIZE INTO AUD-OBJECT-REF.
045900     MOVE 0 TO AUD-AMOUNT.
046000     MOVE "DAY OPENED" TO AUD-DESCRIPTION.
046100     STRING DHI-DATE "000000"
046200         DELIMITED BY SIZE INTO AUD-TIMESTAMP.
046300     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
046400     PERFORM 2000-PROCESS-TRANSACTIONS
046500         THRU 2900-PROCESS-TRANSACTIONS-EXIT.
046600     PERFORM 3000-CLOSE-DAY THRU 3900-CLOSE-DAY-EXIT.
046700     GO TO 1900-OPEN-DAY-EXIT.
046800 1050-MATCH-WAKALA-MASTER.
046900     PERFORM 1060-READ-NEXT-WAKALA-MASTER
047000         THRU 1060-READ-NEXT-WAKALA-MASTER-EXIT
047100         UNTIL WKM-EOF OR WKM-SHOP-ID >= DHI-WAKALA-ID.
047200     IF WKM-EOF OR WKM-SHOP-ID NOT = DHI-WAKALA-ID
047300         MOVE SPACES TO WKM-SHOP-NAME
047400     END-IF.
047500 1050-MATCH-WAKALA-MASTER-EXIT.
047600     EXIT.
047700 1060-READ-NEXT-WAKALA-MASTER.
047800     READ WAKALA-MASTER-IN AT END MOVE "Y" TO WS-WKM-EOF-SW.
047900 1060-READ-NEXT-WAKALA-MASTER-EXIT.
048000     EXIT.
048100 1190-LOAD-RULE-TABLES-EXIT.
048200     EXIT.
048300 1100-LOAD-RULE-TABLES.
048400     OPEN INPUT FEE-RULES-IN.
048500     MOVE 0 TO WS-FEE-RULE-COUNT.
048600     PERFORM 1110-READ-FEE-RULE THRU 1110-READ-FEE-RULE-EXIT
048700         UNTIL FRI-EOF.
048800     CLOSE FEE-RULES-IN.
048900     PERFORM 1130-SORT-FEE-RULES THRU 1130-SORT-FEE-RULES-EXIT.
049000     OPEN INPUT COMM-RULES-IN.
049100     MOVE 0 TO WS-COMM-RULE-COUNT.
049200     PERFORM 1120-READ-COMM-RULE THRU 1120-READ-COMM-RULE-EXIT
049300         UNTIL CRI-EOF.
049400     CLOSE COMM-RULES-IN.
049500     PERFORM 1140-SORT-COMM-RULES THRU 1140-SORT-COMM-RULES-EXIT.
049600     GO TO 1190-LOAD-RULE-TABLES-EXIT.
049700 1110-READ-FEE-RULE.
049800     READ FEE-RULES-IN
049900         AT END MOVE "Y" TO WS-FRI-EOF-SW
050000         GO TO 1110-READ-FEE-RULE-EXIT.
050100     IF FRI-ACTIVE NOT = "Y"
050200         GO TO 1110-READ-FEE-RULE-EXIT.
050300     ADD 1 TO WS-FEE-RULE-COUNT.
050400     SET FR-IX TO WS-FEE-RULE-COUNT.
050500     MOVE FRI-TXN-TYPE TO WS-FR-TXN-TYPE (FR-IX).
050600     MOVE FRI-FEE-TYPE TO WS-FR-FEE-TYPE (FR-IX).
050700     MOVE FRI-FLAT-FEE TO WS-FR-FLAT-FEE (FR-IX).
050800     MOVE FRI-PCT-FEE TO WS-FR-PCT-FEE (FR-IX).
050900     MOVE FRI-MIN-FEE TO WS-FR-MIN-FEE (FR-IX).
051000     MOVE FRI-MAX-FEE TO WS-FR-MAX-FEE (FR-IX).
051100     MOVE FRI-MIN-AMT TO WS-FR-MIN-AMT (FR-IX).
051200     MOVE FRI-MAX-AMT TO WS-FR-MAX-AMT (FR-IX).
051300     MOVE FRI-PRIORITY TO WS-FR-PRIORITY (FR-IX).
051400 1110-READ-FEE-RULE-EXIT.
051500     EXIT.
051600 1120-READ-COMM-RULE.
051700     READ COMM-RULES-IN
051800         AT END MOVE "Y" TO WS-CRI-EOF-SW
051900         GO TO 1120-READ-COMM-RULE-EXIT.
052000     IF CRI-ACTIVE NOT = "Y"
052100         GO TO 1120-READ-COMM-RULE-EXIT.
052200     ADD 1 TO WS-COMM-RULE-COUNT.
052300     SET CR-IX TO WS-COMM-RULE-COUNT.
052400     MOVE CRI-TXN-TYPE TO WS-CR-TXN-TYPE (CR-IX).
052500     MOVE CRI-COMM-TYPE TO WS-CR-COMM-TYPE (CR-IX).
052600     MOVE CRI-FLAT-COMM TO WS-CR-FLAT-COMM (CR-IX).
052700     MOVE CRI-PCT-COMM TO WS-CR-PCT-COMM (CR-IX).
052800     MOVE CRI-TIER-COUNT TO WS-CR-TIER-COUNT (CR-IX).
052900     MOVE CRI-TIER (1) TO WS-CR-TIER (CR-IX 1).
053000     MOVE CRI-PRIORITY TO WS-CR-PRIORITY (CR-IX).
053100     PERFORM 1121-COPY-TIERS THRU 1121-COPY-TIERS-EXIT.
053200 1120-READ-COMM-RULE-EXIT.
053300     EXIT.
053400 1121-COPY-TIERS.
053500     MOVE 1 TO WS-TIER-IX.
053600     PERFORM 1122-COPY-ONE-TIER THRU 1122-COPY-ONE-TIER-EXIT
053700         VARYING WS-TIER-IX FROM 1 BY 1
053800         UNTIL WS-TIER-IX > 10.
053900 1121-COPY-TIERS-EXIT.
054000     EXIT.
054100 1122-COPY-ONE-TIER.
054200     MOVE CRI-TIER-MIN (WS-TIER-IX)
054300         TO WS-CR-TIER-MIN (CR-IX WS-TIER-IX).
054400     MOVE CRI-TIER-MAX (WS-TIER-IX)
054500         TO WS-CR-TIER-MAX (CR-IX WS-TIER-IX).
054600     MOVE CRI-TIER-RATE (WS-TIER-IX)
054700         TO WS-CR-TIER-RATE (CR-IX WS-TIER-IX).
054800 1122-COPY-ONE-TIER-EXIT.
054900     EXIT.
055000*****************************************************
055100*  1130- PUTS THE FEE RULES INTO DESCENDING PRIORITY    *
055200*  ORDER SO 2410-SCAN-FEE-RULES' FIRST-MATCH-WINS SEARCH  *
055300*  APPLIES THE HIGHEST-PRIORITY RULE FIRST, NOT JUST THE   *
055400*  ONE THAT HAPPENED TO LOAD FIRST.  ANB-0463.               *
055500*****************************************************
055600 1130-SORT-FEE-RULES.
055700     IF WS-FEE-RULE-COUNT < 2
055800         GO TO 1130-SORT-FEE-RULES-EXIT.
055900     COMPUTE WS-FR-SORT-LIMIT = WS-FEE-RULE-COUNT - 1.
056000     PERFORM 1131-SORT-FEE-OUTER THRU 1131-SORT-FEE-OUTER-EXIT
056100         VARYING FR-JX FROM 1 BY 1
056200         UNTIL FR-JX > WS-FR-SORT-LIMIT.
056300 1130-SORT-FEE-RULES-EXIT.
056400     EXIT.
056500 1131-SORT-FEE-OUTER.
056600     SET FR-KX TO FR-JX.
056700     SET FR-KX UP BY 1.
056800     PERFORM 1132-SORT-FEE-INNER THRU 1132-SORT-FEE-INNER-EXIT
056900         VARYING FR-KX FROM FR-KX BY 1
057000         UNTIL FR-KX > WS-FEE-RULE-COUNT.
057100 1131-SORT-FEE-OUTER-EXIT.
057200     EXIT.
057300 1132-SORT-FEE-INNER.
057400     IF WS-FR-PRIORITY (FR-KX) > WS-FR-PRIORITY (FR-JX)
057500         MOVE WS-FR-ENTRY (FR-JX) TO WS-FR-SWAP-ENTRY
057600         MOVE WS-FR-ENTRY (FR-KX) TO WS-FR-ENTRY (FR-JX)
057700         MOVE WS-FR-SWAP-ENTRY    TO WS-FR-ENTRY (FR-KX)
057800     END-IF.
057900 1132-SORT-FEE-INNER-EXIT.
058000     EXIT.
058100*****************************************************
058200*  1140- SAME SORT, FOR THE COMMISSION RULE TABLE.      *
058300*  ANB-0463.                                              *
058400*****************************************************
058500 1140-SORT-COMM-RULES.
058600     IF WS-COMM-RULE-COUNT < 2
058700         GO TO 1140-SORT-COMM-RULES-EXIT.
058800     COMPUTE WS-CR-SORT-LIMIT = WS-COMM-RULE-COUNT - 1.
058900     PERFORM 1141-SORT-COMM-OUTER THRU 1141-SORT-COMM-OUTER-EXIT
059000         VARYING CR-JX FROM 1 BY 1
059100         UNTIL CR-JX > WS-CR-SORT-LIMIT.
059200 1140-SORT-COMM-RULES-EXIT.
059300     EXIT.
059400 1141-SORT-COMM-OUTER.
059500     SET CR-KX TO CR-JX.
059600     SET CR-KX UP BY 1.
059700     PERFORM 1142-SORT-COMM-INNER THRU 1142-SORT-COMM-INNER-EXIT
059800         VARYING CR-KX FROM CR-KX BY 1
059900         UNTIL CR-KX > WS-COMM-RULE-COUNT.
060000 1141-SORT-COMM-OUTER-EXIT.
060100     EXIT.
060200 1142-SORT-COMM-INNER.
060300     IF WS-CR-PRIORITY (CR-KX) > WS-CR-PRIORITY (CR-JX)
060400         MOVE WS-CR-ENTRY (CR-JX) TO WS-CR-SWAP-ENTRY
060500         MOVE WS-CR-ENTRY (CR-KX) TO WS-CR-ENTRY (CR-JX)
060600         MOVE WS-CR-SWAP-ENTRY    TO WS-CR-ENTRY (CR-KX)
060700     END-IF.
060800 1142-SORT-COMM-INNER-EXIT.
060900     EXIT.
061000 1900-OPEN-DAY-EXIT.
061100     READ DAY-HEADER-IN AT END MOVE "Y" TO WS-DHI-EOF-SW.
061200     EXIT.
061300*****************************************************
061400*  2000- TRANSACTION RECORDER                        *
061500*****************************************************
061600 2000-PROCESS-TRANSACTIONS.
061700     PERFORM 2100-EDIT-ONE-TRANSACTION
061800         THRU 2190-EDIT-ONE-TRANSACTION-EXIT
061900         UNTIL TIN-EOF OR TIN-WAKALA-ID NOT = DHI-WAKALA-ID.
062000     GO TO 2900-PROCESS-TRANSACTIONS-EXIT.
062100*****************************************************
062200*  2050- SKIP A REJECTED WAKALA'S SLIPS                *
062300*  OPEN-DAY REFUSED THIS WAKALA (DUPLICATE OPEN OR       *
062400*  NEGATIVE OPENING BALANCE).  ITS SLIPS STILL HAVE TO    *
062500*  BE READ PAST HERE SO THE NEXT WAKALA'S TRANSACTIONS     *
062600*  LINE UP, AND EACH ONE IS WRITTEN TO THE REJECT FILE      *
062700*  SO THE BRANCH CAN SEE WHY NOTHING WAS POSTED.             *
062800*****************************************************
062900 2050-SKIP-WAKALA-TRANSACTIONS.
063000     PERFORM 2060-SKIP-ONE-TRANSACTION
063100         THRU 2069-SKIP-ONE-TRANSACTION-EXIT
063200         UNTIL TIN-EOF OR TIN-WAKALA-ID NOT = DHI-WAKALA-ID.
063300 2050-SKIP-WAKALA-TRANSACTIONS-EXIT.
063400     EXIT.
063500 2060-SKIP-ONE-TRANSACTION.
063600     MOVE TIN-WAKALA-ID  TO REJ-WAKALA-ID.
063700     MOVE TIN-DATE       TO REJ-DATE.
063800     MOVE TIN-TYPE       TO REJ-TYPE.
063900     MOVE TIN-AMOUNT     TO REJ-AMOUNT.
064000     MOVE TIN-CUST-NAME  TO REJ-CUST-NAME.
064100     MOVE TIN-USER-ID    TO REJ-USER-ID.
064200     MOVE WS-REASON-CODE TO REJ-REASON-CODE.
064300     WRITE REJ-REC.
064400     ADD 1 TO WS-REJECTED-COUNT.
064500 2069-SKIP-ONE-TRANSACTION-EXIT.
064600     READ TXN-INPUT-IN AT END MOVE "Y" TO WS-TIN-EOF-SW.
064700     EXIT.
064800 2100-EDIT-ONE-TRANSACTION.
064900     MOVE "N" TO WS-REJECT-SW.
065000     MOVE SPACES TO WS-REASON-CODE.
065100     IF TIN-AMOUNT < 0.01
065200         MOVE "INVALID AMOUNT" TO WS-REASON-CODE
065300         MOVE "Y" TO WS-REJECT-SW.
065400     IF TIN-TYPE = "WD" AND NOT WS-TXN-REJECTED
065500         IF TIN-AMOUNT > WS-RUNNING-BALANCE
065600             MOVE "INSUFFICIENT BALANCE" TO WS-REASON-CODE
065700             MOVE "Y" TO WS-REJECT-SW
065800         END-IF
065900     END-IF.
066000     IF WS-TXN-REJECTED
066100         PERFORM 2800-WRITE-REJECT THRU 2800-WRITE-REJECT-EXIT
066200         ADD 1 TO WS-REJECTED-COUNT
066300         GO TO 2190-EDIT-ONE-TRANSACTION-EXIT.
066400     PERFORM 2200-DERIVE-PAY-METHOD
066500         THRU 2200-DERIVE-PAY-METHOD-EXIT.
066600     PERFORM 2300-ASSIGN-TXN-CODE
066700         THRU 2300-ASSIGN-TXN-CODE-EXIT.
066800     PERFORM 2400-CALC-FEE THRU 2490-CALC-FEE-EXIT.
066900     PERFORM 2500-CALC-COMMISSION THRU 2590-CALC-COMMISSION-EXIT.
067000     IF TIN-TYPE = "DP"
067100         ADD TIN-AMOUNT TO WS-RUNNING-BALANCE
067200         ADD TIN-AMOUNT TO WS-DEPOSIT-TOTAL.
067300     IF TIN-TYPE = "WD"
067400         SUBTRACT TIN-AMOUNT FROM WS-RUNNING-BALANCE
067500         ADD TIN-AMOUNT TO WS-WITHDRAWAL-TOTAL.
067600     ADD WS-CALC-FEE TO WS-FEE-TOTAL.
067700     ADD WS-CALC-COMMISSION TO WS-COMMISSION-TOTAL.
067800     MOVE TIN-CODE         TO TOU-CODE.
067900     MOVE TIN-WAKALA-ID    TO TOU-WAKALA-ID.
068000     MOVE TIN-DATE         TO TOU-DATE.
068100     MOVE TIN-TYPE         TO TOU-TYPE.
068200     MOVE TIN-AMOUNT       TO TOU-AMOUNT.
068300     MOVE TIN-CURRENCY     TO TOU-CURRENCY.
068400     MOVE TIN-CUST-NAME    TO TOU-CUST-NAME.
068500     MOVE TIN-CUST-PHONE   TO TOU-CUST-PHONE.
068600     MOVE WS-PAY-METHOD    TO TOU-PAY-METHOD.
068700     MOVE TIN-NETWORK-ID   TO TOU-NETWORK-ID.
068800     MOVE TIN-BANK-ID      TO TOU-BANK-ID.
068900     MOVE TIN-REF-NUM      TO TOU-REF-NUM.
069000     MOVE "C"              TO TOU-STATUS.
069100     MOVE TIN-TIMESTAMP    TO TOU-TIMESTAMP.
069200     MOVE TIN-USER-ID      TO TOU-USER-ID.
069300     MOVE WS-CALC-FEE        TO TOU-FEE-AMOUNT.
069400     MOVE WS-CALC-COMMISSION TO TOU-COMMISSION-AMOUNT.
069500     WRITE TOU-REC.
069600     ADD 1 TO WS-ACCEPTED-COUNT.
069700     MOVE TIN-USER-ID TO AUD-USER-ID.
069800     MOVE "RECORD-TRANSACTION" TO AUD-ACTION.
069900     MOVE TIN-CODE TO AUD-OBJECT-REF.
070000     MOVE TIN-AMOUNT TO AUD-AMOUNT.
070100     MOVE "TRANSACTION RECORDED" TO AUD-DESCRIPTION.
070200     MOVE TIN-TIMESTAMP TO AUD-TIMESTAMP.
070300     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
070400 2190-EDIT-ONE-TRANSACTION-EXIT.
070500     READ TXN-INPUT-IN AT END MOVE "Y" TO WS-TIN-EOF-SW.
070600     EXIT.
070700 2200-DERIVE-PAY-METHOD.
070800     MOVE "C" TO WS-PAY-METHOD.
070900     IF TIN-TYPE = "DP"
071000         IF TIN-NETWORK-ID NOT = 0
071100             MOVE "M" TO WS-PAY-METHOD
071200         END-IF
071300     END-IF.
071400     IF TIN-TYPE = "WD"
071500         IF TIN-BANK-ID NOT = 0
071600             MOVE "B" TO WS-PAY-METHOD
071700         ELSE
071800             IF TIN-NETWORK-ID NOT = 0
071900                 MOVE "M" TO WS-PAY-METHOD
072000             END-IF
072100         END-IF
072200     END-IF.
072300     IF TIN-TYPE = "TI" OR TIN-TYPE = "TO"
072400         MOVE "T" TO WS-PAY-METHOD.
072500 2200-DERIVE-PAY-METHOD-EXIT.
072600     EXIT.
072700 2300-ASSIGN-TXN-CODE.
072800     ADD 1 TO WS-SEQ-SUFFIX.
072900     MOVE TIN-DATE TO WS-RUN-DATE.
073000     STRING "TXN" WS-RUN-DATE "-" WS-SEQ-SUFFIX
073100         DELIMITED BY SIZE INTO WS-TXN-CODE.
073200     IF TIN-CODE = SPACES
073300         MOVE WS-TXN-CODE TO TIN-CODE.
073400 2300-ASSIGN-TXN-CODE-EXIT.
073500     EXIT.
073600*****************************************************
073700*  2400- FEE CALCULATOR                              *
073800*****************************************************
073900 2400-CALC-FEE.
074000     MOVE 0 TO WS-CALC-FEE.
074100     SET FR-IX TO 1.
074200     PERFORM 2410-SCAN-FEE-RULES THRU 2410-SCAN-FEE-RULES-EXIT
074300         VARYING FR-IX FROM 1 BY 1
074400         UNTIL FR-IX > WS-FEE-RULE-COUNT.
074500 2490-CALC-FEE-EXIT.
074600     EXIT.
074700 2410-SCAN-FEE-RULES.
074800     IF WS-FR-TXN-TYPE (FR-IX) = TIN-TYPE
074900         OR WS-FR-TXN-TYPE (FR-IX) = "AL"
075000         IF (WS-FR-MIN-AMT (FR-IX) = 0
075100                 OR TIN-AMOUNT >= WS-FR-MIN-AMT (FR-IX))
075200             AND (WS-FR-MAX-AMT (FR-IX) = 0
075300                 OR TIN-AMOUNT <= WS-FR-MAX-AMT (FR-IX))
075400             PERFORM 2420-COMPUTE-FEE-AMOUNT
075500                 THRU 2420-COMPUTE-FEE-AMOUNT-EXIT
075600             PERFORM 2430-CLAMP-FEE
075700                 THRU 2430-CLAMP-FEE-EXIT
075800             SET FR-IX TO WS-FEE-RULE-COUNT
075900         END-IF
076000     END-IF.
076100 2410-SCAN-FEE-RULES-EXIT.
076200     EXIT.
076300 2420-COMPUTE-FEE-AMOUNT.
076400     IF WS-FR-FEE-TYPE (FR-IX) = "F"
076500         MOVE WS-FR-FLAT-FEE (FR-IX) TO WS-CALC-FEE.
076600     IF WS-FR-FEE-TYPE (FR-IX) = "P"
076700         COMPUTE WS-CALC-FEE ROUNDED =
076800             TIN-AMOUNT * WS-FR-PCT-FEE (FR-IX).
076900     IF WS-FR-FEE-TYPE (FR-IX) = "X"
077000         COMPUTE WS-CALC-FEE ROUNDED =
077100             WS-FR-FLAT-FEE (FR-IX)
077200             + (TIN-AMOUNT * WS-FR-PCT-FEE (FR-IX)).
077300 2420-COMPUTE-FEE-AMOUNT-EXIT.
077400     EXIT.
077500 2430-CLAMP-FEE.
077600     IF WS-FR-MIN-FEE (FR-IX) > 0
077700         IF WS-CALC-FEE < WS-FR-MIN-FEE (FR-IX)
077800             MOVE WS-FR-MIN-FEE (FR-IX) TO WS-CALC-FEE
077900         END-IF
078000     END-IF.
078100     IF WS-FR-MAX-FEE (FR-IX) > 0
078200         IF WS-CALC-FEE > WS-FR-MAX-FEE (FR-IX)
078300             MOVE WS-FR-MAX-FEE (FR-IX) TO WS-CALC-FEE
078400         END-IF
078500     END-IF.
078600 2430-CLAMP-FEE-EXIT.
078700     EXIT.
078800*****************************************************
078900*  2500- COMMISSION CALCULATOR                        *
079000*****************************************************
079100 2500-CALC-COMMISSION.
079200     MOVE 0 TO WS-CALC-COMMISSION.
079300     SET CR-IX TO 1.
079400     PERFORM 2510-SCAN-COMM-RULES
079500         THRU 2510-SCAN-COMM-RULES-EXIT
079600         VARYING CR-IX FROM 1 BY 1
079700         UNTIL CR-IX > WS-COMM-RULE-COUNT.
079800 2590-CALC-COMMISSION-EXIT.
079900     EXIT.
080000 2510-SCAN-COMM-RULES.
080100     IF WS-CR-TXN-TYPE (CR-IX) = TIN-TYPE
080200         OR WS-CR-TXN-TYPE (CR-IX) = "AL"
080300         PERFORM 2520-COMPUTE-COMMISSION
080400             THRU 2520-COMPUTE-COMMISSION-EXIT
080500         SET CR-IX TO WS-COMM-RULE-COUNT
080600     END-IF.
080700 2510-SCAN-COMM-RULES-EXIT.
080800     EXIT.
080900 2520-COMPUTE-COMMISSION.
081000     IF WS-CR-COMM-TYPE (CR-IX) = "F"
081100         MOVE WS-CR-FLAT-COMM (CR-IX) TO WS-CALC-COMMISSION.
081200     IF WS-CR-COMM-TYPE (CR-IX) = "P"
081300         COMPUTE WS-CALC-COMMISSION ROUNDED =
081400             TIN-AMOUNT * WS-CR-PCT-COMM (CR-IX).
081500     IF WS-CR-COMM-TYPE (CR-IX) = "T"
081600         SET WS-TIER-IX TO 1
081700         PERFORM 2530-SCAN-TIERS THRU 2530-SCAN-TIERS-EXIT
081800             VARYING WS-TIER-IX FROM 1 BY 1
081900             UNTIL WS-TIER-IX > WS-CR-TIER-COUNT (CR-IX).
082000 2520-COMPUTE-COMMISSION-EXIT.
082100     EXIT.
082200 2530-SCAN-TIERS.
082300     IF TIN-AMOUNT >= WS-CR-TIER-MIN (CR-IX WS-TIER-IX)
082400         AND (WS-CR-TIER-MAX (CR-IX WS-TIER-IX) = 0
082500             OR TIN-AMOUNT <=
082600                 WS-CR-TIER-MAX (CR-IX WS-TIER-IX))
082700         COMPUTE WS-CALC-COMMISSION ROUNDED =
082800             TIN-AMOUNT * WS-CR-TIER-RATE (CR-IX WS-TIER-IX)
082900         SET WS-TIER-IX TO WS-CR-TIER-COUNT (CR-IX)
083000     END-IF.
083100 2530-SCAN-TIERS-EXIT.
083200     EXIT.
083300*****************************************************
083400*  2800- REJECT SLIP WRITE-UP                         *
083500*****************************************************
083600 2800-WRITE-REJECT.
083700     MOVE TIN-WAKALA-ID  TO REJ-WAKALA-ID.
083800     MOVE TIN-DATE       TO REJ-DATE.
083900     MOVE TIN-TYPE       TO REJ-TYPE.
084000     MOVE TIN-AMOUNT     TO REJ-AMOUNT.
084100     MOVE TIN-CUST-NAME  TO REJ-CUST-NAME.
084200     MOVE TIN-USER-ID    TO REJ-USER-ID.
084300     MOVE WS-REASON-CODE TO REJ-REASON-CODE.
084400     WRITE REJ-REC.
084500 2800-WRITE-REJECT-EXIT.
084600     EXIT.
084700 2900-PROCESS-TRANSACTIONS-EXIT.
084800     EXIT.
084900*****************************************************
085000*  3000- BALANCING ENGINE - CLOSE THE DAY              *
085100*****************************************************
085200 3000-CLOSE-DAY.
085300     IF NOT WS-DAY-IS-OPEN
085400         GO TO 3900-CLOSE-DAY-EXIT.
085500     COMPUTE WS-COMPUTED-CLOSE =
085600         DHI-OPEN-BAL + WS-DEPOSIT-TOTAL - WS-WITHDRAWAL-TOTAL.
085700     COMPUTE WS-DISCREPANCY =
085800         WS-COMPUTED-CLOSE - DHI-ACTUAL-CLOSE.
085900     MOVE DHI-CLOSED-BY TO AUD-USER-ID.
086000     MOVE "CLOSE-DAY" TO AUD-ACTION.
086100     STRING DHI-WAKALA-ID DHI-DATE
086200         DELIMITED BY SIZE INTO AUD-OBJECT-REF.
086300     MOVE WS-DISCREPANCY TO AUD-AMOUNT.
086400     MOVE "DAY CLOSED, DISCREPANCY COMPUTED" TO
086500         AUD-DESCRIPTION.
086600     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
086700     PERFORM 3100-WRITE-DAY-RESULT
086800         THRU 3100-WRITE-DAY-RESULT-EXIT.
086900     GO TO 3900-CLOSE-DAY-EXIT.
087000 3100-WRITE-DAY-RESULT.
087100     MOVE DHI-WAKALA-ID        TO DRO-WAKALA-ID.
087200     MOVE WKM-SHOP-NAME        TO DRO-WAKALA-NAME.
087300     MOVE DHI-DATE             TO DRO-DATE.
087400     MOVE DHI-OPEN-BAL         TO DRO-OPEN-BAL.
087500     MOVE WS-DEPOSIT-TOTAL     TO DRO-DEPOSIT-TOTAL.
087600     MOVE WS-WITHDRAWAL-TOTAL  TO DRO-WITHDRAWAL-TOTAL.
087700     MOVE WS-FEE-TOTAL         TO DRO-FEE-TOTAL.
087800     MOVE WS-COMMISSION-TOTAL  TO DRO-COMMISSION-TOTAL.
087900     MOVE WS-ACCEPTED-COUNT    TO DRO-ACCEPTED-COUNT.
088000     MOVE WS-REJECTED-COUNT    TO DRO-REJECTED-COUNT.
088100     MOVE WS-COMPUTED-CLOSE    TO DRO-COMPUTED-CLOSE.
088200     MOVE DHI-ACTUAL-CLOSE     TO DRO-ACTUAL-CLOSE.
088300     MOVE WS-DISCREPANCY       TO DRO-DISCREPANCY.
088400     PERFORM 3150-CHECK-SHORTAGE-ALERT
088500         THRU 3150-CHECK-SHORTAGE-ALERT-EXIT.
088600     WRITE DRO-REC.
088700 3100-WRITE-DAY-RESULT-EXIT.
088800     EXIT.
088900*****************************************************
089000*  3080- TURNS A CCYY/MM/DD DATE GROUP INTO A SINGLE    *
089100*  COMPARABLE DAY NUMBER SO 3150- CAN SUBTRACT ACROSS     *
089200*  A MONTH OR YEAR BOUNDARY.  A PLAIN 365-DAY YEAR IS      *
089300*  CLOSE ENOUGH FOR A 7-DAY WINDOW TEST - THIS IS NOT A     *
089400*  GENERAL-PURPOSE CALENDAR ROUTINE.  ANB-0464.               *
089500*****************************************************
089600 3080-CALC-DAY-NUMBER.
089700     MOVE 0 TO WS-DAYNO-CUM-DAYS.
089800     IF WS-DAYNO-MM > 1
089900         ADD 31 TO WS-DAYNO-CUM-DAYS.
090000     IF WS-DAYNO-MM > 2
090100         ADD 28 TO WS-DAYNO-CUM-DAYS.
090200     IF WS-DAYNO-MM > 3
090300         ADD 31 TO WS-DAYNO-CUM-DAYS.
090400     IF WS-DAYNO-MM > 4
090500         ADD 30 TO WS-DAYNO-CUM-DAYS.
090600     IF WS-DAYNO-MM > 5
090700         ADD 31 TO WS-DAYNO-CUM-DAYS.
090800     IF WS-DAYNO-MM > 6
090900         ADD 30 TO WS-DAYNO-CUM-DAYS.
091000     IF WS-DAYNO-MM > 7
091100         ADD 31 TO WS-DAYNO-CUM-DAYS.
091200     IF WS-DAYNO-MM > 8
091300         ADD 31 TO WS-DAYNO-CUM-DAYS.
091400     IF WS-DAYNO-MM > 9
091500         ADD 30 TO WS-DAYNO-CUM-DAYS.
091600     IF WS-DAYNO-MM > 10
091700         ADD 31 TO WS-DAYNO-CUM-DAYS.
091800     IF WS-DAYNO-MM > 11
091900         ADD 30 TO WS-DAYNO-CUM-DAYS.
092000     COMPUTE WS-DAYNO-RESULT =
092100         (WS-DAYNO-CCYY * 366) + WS-DAYNO-CUM-DAYS + WS-DAYNO-DD.
092200 3080-CALC-DAY-NUMBER-EXIT.
092300     EXIT.
092400*****************************************************
092500*  3150- ONLY RAISES THE SHORTAGE ALERT WHEN THE DAY      *
092600*  BEING CLOSED IS WITHIN THE LAST 7 DAYS OF THE RUN -      *
092700*  A YEAR-OLD SHORTAGE REPORTED BY DSR.B0103 AS IF IT        *
092800*  WERE FRESH WAS THE WHOLE POINT OF THIS FLAG.  ANB-0464.     *
092900*****************************************************
093000 3150-CHECK-SHORTAGE-ALERT.
093100     MOVE "N" TO DRO-SHORTAGE-ALERT-FLAG.
093200     IF WS-DISCREPANCY NOT > 0
093300         GO TO 3150-CHECK-SHORTAGE-ALERT-EXIT.
093400     MOVE WS-TODAY-CCYY TO WS-DAYNO-CCYY.
093500     MOVE WS-TODAY-MM   TO WS-DAYNO-MM.
093600     MOVE WS-TODAY-DD   TO WS-DAYNO-DD.
093700     PERFORM 3080-CALC-DAY-NUMBER THRU 3080-CALC-DAY-NUMBER-EXIT.
093800     MOVE WS-DAYNO-RESULT TO WS-TODAY-DAY-NUMBER.
093900     MOVE DRO-DBV-CCYY TO WS-DAYNO-CCYY.
094000     MOVE DRO-DBV-MM   TO WS-DAYNO-MM.
094100     MOVE DRO-DBV-DD   TO WS-DAYNO-DD.
094200     PERFORM 3080-CALC-DAY-NUMBER THRU 3080-CALC-DAY-NUMBER-EXIT.
094300     MOVE WS-DAYNO-RESULT TO WS-DAY-CLOSED-DAY-NUMBER.
094400     COMPUTE WS-ALERT-DAY-SPAN =
094500         WS-TODAY-DAY-NUMBER - WS-DAY-CLOSED-DAY-NUMBER.
094600     IF WS-ALERT-DAY-SPAN >= 0 AND WS-ALERT-DAY-SPAN <= 7
094700         MOVE "Y" TO DRO-SHORTAGE-ALERT-FLAG
094800     END-IF.
094900 3150-CHECK-SHORTAGE-ALERT-EXIT.
095000     EXIT.
095100 3900-CLOSE-DAY-EXIT.
095200     EXIT.
095300*****************************************************
095400*  9000- AUDIT LOGGER                                 *
095500*****************************************************
095600 9000-WRITE-AUDIT.
095700     WRITE AUD-REC.
095800 9090-WRITE-AUDIT-EXIT.
095900     EXIT.
096000 9900-END-OF-JOB.
096100     CLOSE WAKALA-MASTER-IN DAY-HEADER-IN TXN-INPUT-IN.
096200     CLOSE TXN-OUTPUT-OUT REJECT-FILE-OUT.
096300     CLOSE AUDIT-FILE-OUT DAY-RESULT-OUT.
096400     STOP RUN.
