000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MCHEZO-CYCLE-DETAIL.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  02/11/94  ANK  ORIGINAL CODING - BRANCH CHAMA       *           ANK9401
001100*                 ROUND LEDGER LAYOUT.                *            ANK9401
001200*  09/30/98  ANK  Y2K REVIEW - START/END DATES ALREADY  *          ANK9802
001300*                 FULL 4-DIGIT CENTURY.  OK.          *            ANK9802
001400*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9903
001500*  07/21/08  HSN  RENAMED CYCLE FOR THE AGENT-BANKING   *          HSN0804
001600*                 MCHEZO MODULE.  ADDED PAYOUTS-MADE    *          HSN0804
001700*                 AND TOTAL-PAYOUTS RUNNING FIELDS.     *          HSN0804
001800*  04/03/11  HSN  ADDED CANCELLED STATUS VALUE.         *          HSN1105
001900*****************************************************
002000*  DOCUMENTS ONE MCHEZO CYCLE (ONE ROUND OF PAYOUTS).   *
002100*  RESTATED IN MCP.B0102 AS BOTH THE CYCLE-FILE INPUT    *
002200*  AND THE UPDATED CYCLE-FILE OUTPUT - SAME LAYOUT.      *
002300*****************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT MCHEZO-CYCLE-DETAIL ASSIGN TO "CYCLE-FILE"
003100         ORGANIZATION IS SEQUENTIAL.
003200 DATA DIVISION.
003300 FILE SECTION.
003400 FD  MCHEZO-CYCLE-DETAIL
003500     LABEL RECORD IS STANDARD.
003600 01  CYCLE-REC.
003700     05  CYC-GROUP-ID                PIC 9(06).
003800     05  CYC-NUMBER                  PIC 9(04).
003900     05  CYC-STATUS                  PIC X(01).
004000         88  CYC-IS-DRAFT                 VALUE "D".
004100         88  CYC-IS-ACTIVE                VALUE "A".
004200         88  CYC-IS-COMPLETED             VALUE "C".
004300         88  CYC-IS-CANCELLED             VALUE "X".
004400     05  CYC-START-DATE               PIC 9(08).
004500     05  CYC-END-DATE                 PIC 9(08).
004600     05  CYC-PAYOUTS-MADE             PIC 9(03).
004700     05  CYC-TOTAL-PAYOUTS            PIC S9(13)V99.
004800     05  FILLER                       PIC X(05).
004900 01  CYC-DATE-BROKEN-VIEW REDEFINES CYCLE-REC.
005000*    START DATE BROKEN OUT FOR THE CYCLE-AGE CHECKS.
005100     05  FILLER                       PIC X(11).
005200     05  CYC-DBV-START-DATE-GROUP.
005300         10  CYC-DBV-CCYY.
005400             15  CYC-DBV-CC           PIC 9(02).
005500             15  CYC-DBV-YY           PIC 9(02).
005600         10  CYC-DBV-MM               PIC 9(02).
005700         10  CYC-DBV-DD               PIC 9(02).
005800     05  FILLER                       PIC X(31).
005900 01  CYC-EXPANSION-VIEW-1 REDEFINES CYCLE-REC.
006000*    RESERVED FOR A CYCLE TARGET-POOL AMOUNT, ASKED
006100*    FOR BY THE DODOMA REGIONAL OFFICE IN 2013.
006200     05  CYC-EXP1-GROUP-ID            PIC 9(06).
006300     05  CYC-EXP1-NUMBER              PIC 9(04).
006400     05  FILLER            PIC X(40).
006500 01  CYC-EXPANSION-VIEW-2 REDEFINES CYCLE-REC.
006600*    RESERVED FOR A CYCLE CHAIRPERSON USER ID.
006700     05  CYC-EXP2-GROUP-ID            PIC 9(06).
006800     05  FILLER            PIC X(44).
006900 WORKING-STORAGE SECTION.
007000 01  WS-CYC-COUNTERS.
007100     05  WS-CYC-RECS-READ            PIC 9(05) COMP.
007200     05  FILLER                     PIC X(01).
007300 PROCEDURE DIVISION.
007400 000-MAIN-EXIT.
007500     STOP RUN.
