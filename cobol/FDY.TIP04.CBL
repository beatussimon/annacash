000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FINANCIAL-DAY-MASTER.
000300 AUTHOR.      J. MWAKASEGE.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  03/14/88  JMW  ORIGINAL CODING - DAILY TELLER      *            JMW8801
001100*                 BALANCE SHEET LAYOUT.               *            JMW8801
001200*  05/02/92  JMW  ADDED CLOSED-BY/OPENED-BY USER IDS  *            JMW9202
001300*                 PER INTERNAL CONTROL MEMO 92-07.    *            JMW9202
001400*  09/30/98  ANK  Y2K REVIEW - DATE FIELDS ALREADY     *           ANK9803
001500*                 CARRY FULL 4-DIGIT CENTURY. OK.     *            ANK9803
001600*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.          *            ANK9904
001700*  07/21/08  HSN  SHEET RENAMED FINANCIAL-DAY FOR      *           HSN0805
001800*                 WAKALA AGENT CASH BALANCING.        *            HSN0805
001900*  08/14/08  HSN  ADDED DISCREPANCY FIELD, STATUS      *           HSN0806
002000*                 BYTE REPLACES OLD OPEN-FLAG.         *           HSN0806
002100*****************************************************
002200*  DOCUMENTS ONE FINANCIAL DAY PER WAKALA SHOP.        *
002300*  RESTATED IN WKD.B0101 AS THE DAY-HEADER AND DAY-    *
002400*  RESULT FILE SECTIONS.  SEE WKM.TIP09 FOR THE        *
002500*  OWNING SHOP MASTER.                                 *
002600*****************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT FINANCIAL-DAY-MASTER ASSIGN TO "DAY-HEADER"
003400         ORGANIZATION IS SEQUENTIAL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 FD  FINANCIAL-DAY-MASTER
003800     LABEL RECORD IS STANDARD.
003900 01  FINANCIAL-DAY-REC.
004000     05  FD-WAKALA-ID              PIC 9(06).
004100     05  FD-DATE                   PIC 9(08).
004200     05  FD-STATUS                 PIC X(01).
004300         88  FD-IS-DRAFT               VALUE "D".
004400         88  FD-IS-OPEN                VALUE "O".
004500         88  FD-IS-CLOSED              VALUE "C".
004600     05  FD-OPEN-BAL               PIC S9(13)V99.
004700     05  FD-COMPUTED-CLOSE         PIC S9(13)V99.
004800     05  FD-ACTUAL-CLOSE           PIC S9(13)V99.
004900     05  FD-DISCREPANCY            PIC S9(13)V99.
005000     05  FD-OPENED-BY              PIC 9(06).
005100     05  FD-CLOSED-BY              PIC 9(06).
005200     05  FILLER                    PIC X(10).
005300 01  FD-DATE-BROKEN-VIEW REDEFINES FINANCIAL-DAY-REC.
005400*    DATE BROKEN OUT FOR THE 7-DAY ALERT WINDOW TEST.
005500     05  FD-DBV-WAKALA-ID          PIC 9(06).
005600     05  FD-DBV-DATE-GROUP.
005700         10  FD-DBV-CCYY.
005800             15  FD-DBV-CC         PIC 9(02).
005900             15  FD-DBV-YY         PIC 9(02).
006000         10  FD-DBV-MM             PIC 9(02).
006100         10  FD-DBV-DD             PIC 9(02).
006200     05  FILLER                    PIC X(83).
006300 01  FD-EXPANSION-VIEW REDEFINES FINANCIAL-DAY-REC.
006400*    RESERVED FOR A SECOND TILL/VAULT BALANCE SHOULD
006500*    THE SHOP EVER SPLIT CASH DRAWERS.
006600     05  FD-EXP-WAKALA-ID          PIC 9(06).
006700     05  FD-EXP-DATE               PIC 9(08).
006800     05  FILLER           PIC X(83).
006900 01  FD-OPENER-CLOSER-VIEW REDEFINES FINANCIAL-DAY-REC.
007000*    RESERVED FOR A SUPERVISOR CO-SIGN USER ID, DISCUSSED
007100*    AT THE 2013 INTERNAL CONTROL REVIEW BUT NOT ADOPTED.
007200     05  FD-OCV-WAKALA-ID          PIC 9(06).
007300     05  FILLER           PIC X(91).
007400 WORKING-STORAGE SECTION.
007500 01  WS-FDY-COUNTERS.
007600     05  WS-FDY-RECS-READ         PIC 9(07) COMP.
007700     05  FILLER                     PIC X(01).
007800 PROCEDURE DIVISION.
007900 000-MAIN-EXIT.
008000     STOP RUN.
