000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MCP-B0102.
000300 AUTHOR.      A. KASSIM.
000400 INSTALLATION. ANNACASH DATA PROCESSING - DAR ES SALAAM.
000500 DATE-WRITTEN. 02/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  -----------                                       *
001100*  02/11/94  ANK  ORIGINAL CODING - BRANCH CHAMA       *           ANK9401
001200*                 ROUND-ROBIN PAYOUT RUN (PAPER        *           ANK9401
001300*                 LEDGER CONVERSION PROJECT).          *           ANK9401
001400*  08/03/96  ANK  ADDED MEMBER CAPACITY CHECK SO A      *          ANK9602
001500*                 GROUP CANNOT EXCEED ITS AGREED        *          ANK9602
001600*                 MEMBER COUNT.                         *          ANK9602
001700*  09/30/98  ANK  Y2K REVIEW - ALL DATE WORK ALREADY     *         ANK9803
001800*                 CARRIES 4-DIGIT CENTURY.  SIGNED      *          ANK9803
001900*                 OFF FOR YEAR 2000 ROLLOVER.            *         ANK9803
002000*  02/08/99  ANK  Y2K CERTIFICATION RENEWED.             *         ANK9904
002100*  07/21/08  HSN  RENAMED FOR THE AGENT-BANKING MCHEZO    *        HSN0805
002200*                 MODULE.  GROUP/MEMBERSHIP LAYOUTS       *        HSN0805
002300*                 REPLACE THE OLD CHAMA LEDGER CODES.     *        HSN0805
002400*  04/03/11  HSN  ADDED BULK (MULTI-WEEK) CONTRIBUTION     *       HSN1106
002500*                 EXPANSION PER ANB-0118 - SECRETARIES     *       HSN1106
002600*                 WERE RE-KEYING THE SAME ENTRY WEEK        *      HSN1106
002700*                 AFTER WEEK BY HAND.                       *      HSN1106
002800*  10/17/13  RFM  TICKET ANB-0231 - ADDED DEFAULTER           *    ANB0231
002900*                 IDENTIFICATION AND CYCLE-PROGRESS             *  ANB0231
003000*                 STATISTICS FOR THE NIGHTLY REPORT.             * ANB0231
003100*  04/02/19  RFM  TICKET ANB-0390 - CYCLE COMPLETION NOW           ANB0390
003200*                 CHECKED AGAINST THE ACTIVE MEMBER COUNT          ANB0390
003300*                 RATHER THAN THE GROUP'S MAX-MEMBERS - A          ANB0390
003400*                 WITHDRAWN MEMBER WAS STALLING COMPLETION.        ANB0390
003500*  11/14/22  HSN  TICKET ANB-0461 - 0000-MAIN-CONTROL NOW LOOPS *  ANB0461
003600*                 GROUP-MASTER ONE GROUP AT A TIME INSTEAD OF   *  ANB0461
003700*                 RUNNING THE CYCLE ONCE FOR THE FIRST GROUP ON *  ANB0461
003800*                 THE FILE AND STOPPING - A SECOND GROUP ON THE *  ANB0461
003900*                 FILE WAS BEING SILENTLY DROPPED.  CYCLE-      *  ANB0461
004000*                 RESULT NOW WRITES ONE RECORD PER GROUP        *  ANB0461
004100*                 PROCESSED.  SEE AUDIT FINDING 22-077.         *  ANB0461
004200*  04/18/23  HSN  TICKET ANB-0465 - 4500-FIND-DEFAULTERS BUILDS *  ANB0465
004300*                 WS-DEFAULTER-ENTRY BUT 4000- WAS BLANKING CRO-*  ANB0465
004400*                 DEFAULTER-LIST RIGHT AFTER, SO THE NIGHTLY    *  ANB0465
004500*                 REPORT'S DEFAULTER COLUMN NEVER PRINTED       *  ANB0465
004600*                 ANYTHING.  NEW 4600-FORMAT-DEFAULTER-LIST     *  ANB0465
004700*                 LOADS THE TABLE INTO CRO-REC BEFORE THE WRITE.*  ANB0465
004800*                 SEE AUDIT FINDING 22-080.                     *  ANB0465
004900*  05/09/23  HSN  TICKET ANB-0468 - 2100-EDIT-ONE-CONTRIB NEVER *  ANB0468
005000*                 CHECKED CFI-STATUS OR THE MEMBER'S OWN STATUS *  ANB0468
005100*                 BEFORE ADDING THE AMOUNT TO WS-COLLECTED-TOTAL*  ANB0468
005200*                 - A CONTRIBUTION FOR A CLOSED CYCLE OR A      *
005300*                 WITHDRAWN MEMBER WENT STRAIGHT INTO THE POOL. *  ANB0468
005400*                 NEW 2050-VALIDATE-CONTRIB REJECTS AND AUDITS  *  ANB0468
005500*                 THOSE CASES.  SEE AUDIT FINDING 22-082.       *  ANB0468
005600*  05/09/23  HSN  TICKET ANB-0469 - PAY-ORDER AND PAY-STATUS    *  ANB0469
005700*                 FROM PAY.TIP08 WERE NEVER CARRIED ONTO PYI-   *  ANB0469
005800*                 REC, AND WS-COMPLETED-PAYOUT-COUNT/WS-PAYOUT- *  ANB0469
005900*                 ORDER-ASSIGNED SAT UNUSED.  3100-EDIT-ONE-    *  ANB0469
006000*                 PAYOUT NOW ASSIGNS THE ORDER, REJECTS A SECOND*  ANB0469
006100*                 PAYOUT TO THE SAME MEMBER IN THE SAME CYCLE,  *  ANB0469
006200*                 AND CHECKS MEMBERSHIP/CYCLE STATUS FIRST.  SEE*  ANB0469
006300*                 AUDIT FINDING 22-083.                         *  ANB0469
006400*  05/16/23  HSN  TICKET ANB-0470 - SHOP STANDARD REVIEW: WS-   *  ANB0470
006500*                 WEEK-IX AND WS-DFL-IX PULLED OUT OF WS-       *  ANB0470
006600*                 COUNTERS AS STANDALONE 77-LEVEL SCRATCH ITEMS *  ANB0470
006700*                 PER THE DP STANDARDS MANUAL SECTION ON LOOP-  *  ANB0470
006800*                 INDEX WORK FIELDS.                            *  ANB0470
006900*****************************************************
007000*  THIS RUN COVERS THE MCHEZO CYCLE ENGINE FOR ALL        *
007100*  ROTATING-SAVINGS GROUPS, ONE GROUP AT A TIME IN          *
007200*  GROUP-ID ORDER.  RECORD LAYOUTS ARE DOCUMENTED IN          *
007300*  GRP.TIP06 (GROUP), MBR.TIP21 (MEMBERSHIP), CYC.TIP01         *
007400*  (CYCLE), CON.TIP07 (CONTRIBUTION) AND PAY.TIP08 (PAYOUT).
007500*  FIELDS ARE RESTATED BELOW - THE SHOP KEEPS NO COPYLIB.
007600*****************************************************
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT GROUP-MASTER-IN ASSIGN TO "GROUP-MASTER"
008400         ORGANIZATION IS SEQUENTIAL.
008500     SELECT MEMBER-FILE-IN ASSIGN TO "MEMBER-FILE"
008600         ORGANIZATION IS SEQUENTIAL.
008700     SELECT CYCLE-FILE-IO ASSIGN TO "CYCLE-FILE"
008800         ORGANIZATION IS SEQUENTIAL.
008900     SELECT CONTRIB-INPUT-IN ASSIGN TO "CONTRIB-INPUT"
009000         ORGANIZATION IS SEQUENTIAL.
009100     SELECT PAYOUT-INPUT-IN ASSIGN TO "PAYOUT-INPUT"
009200         ORGANIZATION IS SEQUENTIAL.
009300     SELECT AUDIT-FILE-OUT ASSIGN TO "AUDIT-FILE"
009400         ORGANIZATION IS SEQUENTIAL.
009500     SELECT CYCLE-RESULT-OUT ASSIGN TO "CYCLE-RESULT"
009600         ORGANIZATION IS SEQUENTIAL.
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  GROUP-MASTER-IN
010000     LABEL RECORD IS STANDARD.
010100 01  GMI-REC.
010200     05  GMI-ID                     PIC 9(06).
010300     05  GMI-NAME                   PIC X(30).
010400     05  GMI-CONTRIB-AMT            PIC S9(13)V99.
010500     05  GMI-FREQUENCY              PIC X(01).
010600     05  GMI-MAX-MEMBERS            PIC 9(03).
010700     05  GMI-ACTIVE                 PIC X(01).
010800     05  GMI-OPEN                   PIC X(01).
010900     05  FILLER                     PIC X(03).
011000 FD  MEMBER-FILE-IN
011100     LABEL RECORD IS STANDARD.
011200 01  MFI-REC.
011300     05  MFI-GROUP-ID               PIC 9(06).
011400     05  MFI-USER-ID                PIC 9(06).
011500     05  MFI-STATUS                 PIC X(01).
011600     05  MFI-JOIN-DATE              PIC 9(08).
011700     05  MFI-PAYOUT-ORDER           PIC 9(03).
011800     05  MFI-PHONE                  PIC X(12).
011900     05  FILLER                     PIC X(04).
012000 01  MFI-DATE-BROKEN-VIEW REDEFINES MFI-REC.
012100*    JOIN DATE BROKEN OUT FOR THE MEMBERSHIP ANNIVERSARY
012200*    LISTING REQUESTED BY THE BRANCH SECRETARIES.
012300     05  FILLER                     PIC X(13).
012400     05  MFI-DBV-DATE-GROUP.
012500         10  MFI-DBV-CCYY.
012600             15  MFI-DBV-CC         PIC 9(02).
012700             15  MFI-DBV-YY         PIC 9(02).
012800         10  MFI-DBV-MM             PIC 9(02).
012900         10  MFI-DBV-DD             PIC 9(02).
013000     05  FILLER                     PIC X(19).
013100 FD  CYCLE-FILE-IO
013200     LABEL RECORD IS STANDARD.
013300 01  CFI-REC.
013400     05  CFI-GROUP-ID               PIC 9(06).
013500     05  CFI-NUMBER                 PIC 9(04).
013600     05  CFI-STATUS                 PIC X(01).
013700     05  CFI-START-DATE             PIC 9(08).
013800     05  CFI-END-DATE               PIC 9(08).
013900     05  CFI-PAYOUTS-MADE           PIC 9(03).
014000     05  CFI-TOTAL-PAYOUTS          PIC S9(13)V99.
014100     05  FILLER                     PIC X(05).
014200 01  CFI-EXPANSION-VIEW REDEFINES CFI-REC.
014300*    RESERVED FOR A CYCLE-CLOSED-BY SECRETARY USER ID,
014400*    PROPOSED UNDER ANB-0231 BUT NOT ADOPTED.
014500     05  CFI-EXP-GROUP-ID           PIC 9(06).
014600     05  FILLER           PIC X(44).
014700 FD  CONTRIB-INPUT-IN
014800     LABEL RECORD IS STANDARD.
014900 01  CNI-REC.
015000     05  CNI-GROUP-ID               PIC 9(06).
015100     05  CNI-CYCLE-NO               PIC 9(04).
015200     05  CNI-USER-ID                PIC 9(06).
015300     05  CNI-AMOUNT                 PIC S9(13)V99.
015400     05  CNI-WEEK                   PIC 9(03).
015500     05  CNI-PAY-METHOD             PIC X(01).
015600     05  CNI-STATUS                 PIC X(01).
015700     05  CNI-DATE                   PIC 9(08).
015800     05  CNI-USER-REC               PIC 9(06).
015900     05  CNI-BULK-WEEKS             PIC 9(03).
016000     05  FILLER                     PIC X(02).
016100 FD  PAYOUT-INPUT-IN
016200     LABEL RECORD IS STANDARD.
016300 01  PYI-REC.
016400     05  PYI-GROUP-ID               PIC 9(06).
016500     05  PYI-CYCLE-NO               PIC 9(04).
016600     05  PYI-USER-ID                PIC 9(06).
016700     05  PYI-AMOUNT                 PIC S9(13)V99.
016800     05  PYI-ORDER                  PIC 9(03).
016900     05  PYI-STATUS                 PIC X(01).
017000         88  PYI-IS-PENDING             VALUE "P".
017100         88  PYI-IS-SCHEDULED           VALUE "S".
017200         88  PYI-IS-COMPLETED           VALUE "C".
017300         88  PYI-IS-CANCELLED           VALUE "X".
017400     05  PYI-DATE                   PIC 9(08).
017500     05  PYI-USER-REC               PIC 9(06).
017600     05  FILLER                     PIC X(05).
017700 FD  AUDIT-FILE-OUT
017800     LABEL RECORD IS STANDARD.
017900 01  AUD-REC.
018000     05  AUD-TIMESTAMP              PIC 9(14).
018100     05  AUD-USER-ID                PIC 9(06).
018200     05  AUD-ACTION                 PIC X(20).
018300     05  AUD-OBJECT-REF             PIC X(20).
018400     05  AUD-AMOUNT                 PIC S9(13)V99.
018500     05  AUD-DESCRIPTION            PIC X(60).
018600     05  FILLER                     PIC X(05).
018700 FD  CYCLE-RESULT-OUT
018800     LABEL RECORD IS STANDARD.
018900 01  CRO-REC.
019000     05  CRO-GROUP-ID               PIC 9(06).
019100     05  CRO-GROUP-NAME             PIC X(30).
019200     05  CRO-CYCLE-NO               PIC 9(04).
019300     05  CRO-ACTIVE-MEMBERS         PIC 9(03).
019400     05  CRO-COLLECTED-TOTAL        PIC S9(13)V99.
019500     05  CRO-EXPECTED-TOTAL         PIC S9(13)V99.
019600     05  CRO-REMAINING-TOTAL        PIC S9(13)V99.
019700     05  CRO-PAYOUTS-MADE           PIC 9(03).
019800     05  CRO-PAYOUTS-REMAINING      PIC 9(03).
019900     05  CRO-PAYOUTS-TOTAL          PIC S9(13)V99.
020000     05  CRO-PROGRESS-PCT           PIC 9(03)V99.
020100     05  CRO-COMPLETE-FLAG          PIC X(01).
020200     05  CRO-DEFAULTER-LIST         PIC X(60).
020300     05  FILLER                     PIC X(05).
020400 01  CRO-EXPANSION-VIEW REDEFINES CRO-REC.
020500*    RESERVED FOR A REGIONAL-OFFICE ROLL-UP CODE SHOULD
020600*    THE NIGHTLY REPORT EVER BE SPLIT BY REGION.
020700     05  CRO-EXP-GROUP-ID           PIC 9(06).
020800     05  FILLER           PIC X(174).
020900 01  CRO-DEFAULTER-BROKEN-VIEW REDEFINES CRO-REC.
021000*    DEFAULTER MEMBER ID LIST BROKEN OUT SO 4600- CAN
021100*    LOAD IT ONE ENTRY AT A TIME.  ANB-0465.
021200     05  FILLER                     PIC X(115).
021300     05  CRO-DBV-ENTRY OCCURS 10 TIMES PIC 9(06).
021400     05  FILLER                     PIC X(05).
021500 WORKING-STORAGE SECTION.
021600*    STANDALONE SCRATCH COUNTERS - NOT PART OF ANY GROUP, SO    *
021700*    THEY CARRY NO FILLER.  ANB-0470.
021800 77  WS-WEEK-IX                     PIC 9(03) COMP.
021900 77  WS-DFL-IX                      PIC 9(03) COMP.
022000 01  WS-SWITCHES.
022100     05  WS-GMI-EOF-SW              PIC X(01) VALUE "N".
022200         88  GMI-EOF                    VALUE "Y".
022300     05  WS-MFI-EOF-SW              PIC X(01) VALUE "N".
022400         88  MFI-EOF                    VALUE "Y".
022500     05  WS-CNI-EOF-SW              PIC X(01) VALUE "N".
022600         88  CNI-EOF                    VALUE "Y".
022700     05  WS-PYI-EOF-SW              PIC X(01) VALUE "N".
022800         88  PYI-EOF                    VALUE "Y".
022900     05  WS-CONTRIB-VALID-SW        PIC X(01) VALUE "Y".
023000         88  WS-CONTRIB-IS-VALID        VALUE "Y".
023100     05  WS-PAYOUT-VALID-SW         PIC X(01) VALUE "Y".
023200         88  WS-PAYOUT-IS-VALID         VALUE "Y".
023300     05  FILLER                     PIC X(01).
023400 01  WS-COUNTERS                    COMP.
023500     05  WS-ACTIVE-MEMBER-COUNT     PIC 9(03).
023600     05  WS-MAX-PAYOUT-ORDER        PIC 9(03).
023700     05  WS-COMPLETED-PAYOUT-COUNT  PIC 9(03).
023800     05  WS-DEFAULTER-COUNT         PIC 9(03).
023900     05  FILLER                     PIC X(01).
024000 01  WS-ACCUMULATORS.
024100     05  WS-COLLECTED-TOTAL         PIC S9(13)V99 VALUE 0.
024200     05  WS-EXPECTED-TOTAL          PIC S9(13)V99 VALUE 0.
024300     05  WS-REMAINING-TOTAL         PIC S9(13)V99 VALUE 0.
024400     05  WS-BULK-WEEK-AMOUNT        PIC S9(13)V99 VALUE 0.
024500     05  FILLER                     PIC X(01).
024600 01  WS-EDIT-WORK.
024700*    HOLDS THE REJECT REASON FOR 2050-VALIDATE-CONTRIB AND
024800*    3050-VALIDATE-PAYOUT BELOW.  ANB-0468/ANB-0469.
024900     05  WS-REASON-CODE             PIC X(20).
025000     05  FILLER                     PIC X(01).
025100 01  WS-MEMBER-TABLE.
025200     05  WS-MBR-ENTRY OCCURS 200 TIMES
025300                     INDEXED BY MBR-IX.
025400         10  WS-MBR-USER-ID         PIC 9(06).
025500         10  WS-MBR-STATUS          PIC X(01).
025600         10  WS-MBR-PAYOUT-ORDER    PIC 9(03).
025700         10  WS-MBR-CONTRIB-DONE    PIC X(01).
025800         10  WS-MBR-PAYOUT-DONE     PIC X(01).
025900     05  FILLER                     PIC X(01).
026000 01  WS-CYCLE-WORK.
026100     05  WS-NEW-CYCLE-NUMBER        PIC 9(04) COMP.
026200     05  WS-PAYOUT-ORDER-ASSIGNED   PIC 9(03) COMP.
026300     05  FILLER                     PIC X(01).
026400 01  WS-DEFAULTER-LIST-AREA.
026500     05  WS-DEFAULTER-ENTRY OCCURS 10 TIMES PIC 9(06).
026600     05  FILLER                     PIC X(01).
026700 PROCEDURE DIVISION.
026800 0000-MAIN-CONTROL.
026900     OPEN INPUT GROUP-MASTER-IN.
027000     OPEN INPUT MEMBER-FILE-IN.
027100     OPEN I-O CYCLE-FILE-IO.
027200     OPEN INPUT CONTRIB-INPUT-IN.
027300     OPEN INPUT PAYOUT-INPUT-IN.
027400     OPEN OUTPUT AUDIT-FILE-OUT.
027500     OPEN OUTPUT CYCLE-RESULT-OUT.
027600     READ GROUP-MASTER-IN AT END MOVE "Y" TO WS-GMI-EOF-SW.
027700     READ MEMBER-FILE-IN AT END MOVE "Y" TO WS-MFI-EOF-SW.
027800     PERFORM 0100-PROCESS-ONE-GROUP
027900         THRU 0190-PROCESS-ONE-GROUP-EXIT
028000         UNTIL GMI-EOF.
028100     GO TO 9900-END-OF-JOB.
028200*****************************************************
028300*  0100- ONE PASS PER GROUP, IN GROUP-ID ORDER, PER   *
028400*  TICKET ANB-0461.  GROUP-MASTER AND MEMBER-FILE ARE  *
028500*  BOTH SORTED BY GROUP-ID SO THE MEMBER TABLE LOAD     *
028600*  IN 1000- BELOW STOPS AT THE GROUP BOUNDARY RATHER    *
028700*  THAN RUNNING TO MEMBER-FILE EOF.  CONTRIB-INPUT AND  *
028800*  PAYOUT-INPUT CARRY NO SUCH GUARANTEE SO 2000- AND    *
028900*  3000- REWIND AND RESCAN THEIR FILE FOR EACH GROUP.   *
029000*****************************************************
029100 0100-PROCESS-ONE-GROUP.
029200     PERFORM 1000-START-CYCLE THRU 1900-START-CYCLE-EXIT.
029300     PERFORM 2000-PROCESS-CONTRIB THRU 2900-PROCESS-CONTRIB-EXIT.
029400     PERFORM 3000-PROCESS-PAYOUT THRU 3900-PROCESS-PAYOUT-EXIT.
029500     PERFORM 4000-CYCLE-PROGRESS THRU 4900-CYCLE-PROGRESS-EXIT.
029600 0190-PROCESS-ONE-GROUP-EXIT.
029700     READ GROUP-MASTER-IN AT END MOVE "Y" TO WS-GMI-EOF-SW.
029800     EXIT.
029900*****************************************************
030000*  1000- START CYCLE / LOAD MEMBER TABLE              *
030100*****************************************************
030200 1000-START-CYCLE.
030300     MOVE 0 TO WS-ACTIVE-MEMBER-COUNT WS-MAX-PAYOUT-ORDER.
030400     PERFORM 1100-LOAD-ONE-MEMBER THRU 1100-LOAD-ONE-MEMBER-EXIT
030500         UNTIL MFI-EOF OR MFI-GROUP-ID NOT = GMI-ID.
030600     READ CYCLE-FILE-IO AT END
030700         PERFORM 1200-OPEN-NEW-CYCLE
030800             THRU 1200-OPEN-NEW-CYCLE-EXIT.
030900     IF CFI-STATUS = "A"
031000         GO TO 1900-START-CYCLE-EXIT.
031100     PERFORM 1200-OPEN-NEW-CYCLE THRU 1200-OPEN-NEW-CYCLE-EXIT.
031200     GO TO 1900-START-CYCLE-EXIT.
031300 1100-LOAD-ONE-MEMBER.
031400     ADD 1 TO WS-ACTIVE-MEMBER-COUNT.
031500     SET MBR-IX TO WS-ACTIVE-MEMBER-COUNT.
031600     MOVE MFI-USER-ID TO WS-MBR-USER-ID (MBR-IX).
031700     MOVE MFI-STATUS TO WS-MBR-STATUS (MBR-IX).
031800     MOVE MFI-PAYOUT-ORDER TO WS-MBR-PAYOUT-ORDER (MBR-IX).
031900     MOVE "N" TO WS-MBR-CONTRIB-DONE (MBR-IX).
032000     MOVE "N" TO WS-MBR-PAYOUT-DONE (MBR-IX).
032100     IF MFI-PAYOUT-ORDER > WS-MAX-PAYOUT-ORDER
032200         MOVE MFI-PAYOUT-ORDER TO WS-MAX-PAYOUT-ORDER.
032300     IF MFI-STATUS NOT = "A"
032400         SUBTRACT 1 FROM WS-ACTIVE-MEMBER-COUNT.
032500 1100-LOAD-ONE-MEMBER-EXIT.
032600     READ MEMBER-FILE-IN AT END MOVE "Y" TO WS-MFI-EOF-SW.
032700     EXIT.
032800 1200-OPEN-NEW-CYCLE.
032900     COMPUTE WS-NEW-CYCLE-NUMBER = CFI-NUMBER + 1.
033000     MOVE GMI-ID TO CFI-GROUP-ID.
033100     MOVE WS-NEW-CYCLE-NUMBER TO CFI-NUMBER.
033200     MOVE "A" TO CFI-STATUS.
033300     MOVE 0 TO CFI-PAYOUTS-MADE.
033400     MOVE 0 TO CFI-TOTAL-PAYOUTS.
033500     MOVE GMI-ID TO AUD-USER-ID.
033600     MOVE "START-CYCLE" TO AUD-ACTION.
033700     MOVE GMI-ID TO AUD-OBJECT-REF.
033800     MOVE 0 TO AUD-AMOUNT.
033900     MOVE "CYCLE OPENED" TO AUD-DESCRIPTION.
034000     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
034100 1200-OPEN-NEW-CYCLE-EXIT.
034200     EXIT.
034300 1900-START-CYCLE-EXIT.
034400     EXIT.
034500*****************************************************
034600*  2000- CONTRIBUTION PROCESSING (SINGLE AND BULK)     *
034700*****************************************************
034800 2000-PROCESS-CONTRIB.
034900     MOVE 0 TO WS-COLLECTED-TOTAL.
035000     CLOSE CONTRIB-INPUT-IN.
035100     OPEN INPUT CONTRIB-INPUT-IN.
035200     MOVE "N" TO WS-CNI-EOF-SW.
035300     READ CONTRIB-INPUT-IN AT END MOVE "Y" TO WS-CNI-EOF-SW.
035400     PERFORM 2100-EDIT-ONE-CONTRIB
035500         THRU 2190-EDIT-ONE-CONTRIB-EXIT
035600         UNTIL CNI-EOF.
035700     GO TO 2900-PROCESS-CONTRIB-EXIT.
035800*****************************************************
035900*  2050- CONTRIBUTION RULE CHECK - MEMBERSHIP ACTIVE AND *
036000*  CYCLE ACTIVE BEFORE THE CONTRIBUTION IS RECORDED, PER   *
036100*  THE MCHEZO CYCLE ENGINE RULES.  ALSO SCREENS OUT AN     *
036200*  INPUT RECORD THE FIELD AGENT ALREADY MARKED FAILED OR    *
036300*  REFUNDED.  ANB-0468.
036400*****************************************************
036500 2050-VALIDATE-CONTRIB.
036600     MOVE "Y" TO WS-CONTRIB-VALID-SW.
036700     MOVE SPACES TO WS-REASON-CODE.
036800     IF CFI-STATUS NOT = "A"
036900         MOVE "N" TO WS-CONTRIB-VALID-SW
037000         MOVE "CYCLE NOT ACTIVE" TO WS-REASON-CODE
037100         GO TO 2055-REJECT-CONTRIB.
037200     IF CNI-STATUS = "F" OR CNI-STATUS = "R"
037300         MOVE "N" TO WS-CONTRIB-VALID-SW
037400         MOVE "CONTRIBUTION FAILED OR REFUNDED" TO WS-REASON-CODE
037500         GO TO 2055-REJECT-CONTRIB.
037600     SET MBR-IX TO 1.
037700     SEARCH WS-MBR-ENTRY
037800         AT END
037900             MOVE "N" TO WS-CONTRIB-VALID-SW
038000             MOVE "MEMBERSHIP NOT FOUND" TO WS-REASON-CODE
038100         WHEN WS-MBR-USER-ID (MBR-IX) = CNI-USER-ID
038200             IF WS-MBR-STATUS (MBR-IX) NOT = "A"
038300                 MOVE "N" TO WS-CONTRIB-VALID-SW
038400                 MOVE "MEMBERSHIP NOT ACTIVE" TO WS-REASON-CODE
038500             END-IF.
038600     IF WS-CONTRIB-VALID-SW = "Y"
038700         GO TO 2050-VALIDATE-CONTRIB-EXIT.
038800 2055-REJECT-CONTRIB.
038900     MOVE CNI-USER-REC TO AUD-USER-ID.
039000     MOVE "REJECT-CONTRIB" TO AUD-ACTION.
039100     MOVE CNI-GROUP-ID TO AUD-OBJECT-REF.
039200     MOVE CNI-AMOUNT TO AUD-AMOUNT.
039300     MOVE WS-REASON-CODE TO AUD-DESCRIPTION.
039400     MOVE CNI-DATE TO AUD-TIMESTAMP.
039500     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
039600 2050-VALIDATE-CONTRIB-EXIT.
039700     EXIT.
039800 2100-EDIT-ONE-CONTRIB.
039900     IF CNI-GROUP-ID NOT = GMI-ID
040000         GO TO 2190-EDIT-ONE-CONTRIB-EXIT.
040100     PERFORM 2050-VALIDATE-CONTRIB THRU 2050-VALIDATE-CONTRIB-EXIT.
040200     IF NOT WS-CONTRIB-IS-VALID
040300         GO TO 2190-EDIT-ONE-CONTRIB-EXIT.
040400     IF CNI-BULK-WEEKS > 1
040500         PERFORM 2200-EXPAND-BULK-CONTRIB
040600             THRU 2200-EXPAND-BULK-CONTRIB-EXIT
040700     ELSE
040800         PERFORM 2300-RECORD-ONE-CONTRIB
040900             THRU 2300-RECORD-ONE-CONTRIB-EXIT.
041000 2190-EDIT-ONE-CONTRIB-EXIT.
041100     READ CONTRIB-INPUT-IN AT END MOVE "Y" TO WS-CNI-EOF-SW.
041200     EXIT.
041300 2200-EXPAND-BULK-CONTRIB.
041400     MOVE CNI-WEEK TO WS-WEEK-IX.
041500     PERFORM 2210-RECORD-BULK-WEEK
041600         THRU 2210-RECORD-BULK-WEEK-EXIT
041700         VARYING WS-WEEK-IX FROM CNI-WEEK BY 1
041800         UNTIL WS-WEEK-IX > WS-ACTIVE-MEMBER-COUNT
041900         OR WS-WEEK-IX > (CNI-WEEK + CNI-BULK-WEEKS - 1).
042000 2200-EXPAND-BULK-CONTRIB-EXIT.
042100     EXIT.
042200 2210-RECORD-BULK-WEEK.
042300     ADD CNI-AMOUNT TO WS-COLLECTED-TOTAL.
042400     PERFORM 2310-MARK-CONTRIB-DONE
042500         THRU 2310-MARK-CONTRIB-DONE-EXIT.
042600     MOVE CNI-USER-REC TO AUD-USER-ID.
042700     MOVE "RECORD-CONTRIBUTION" TO AUD-ACTION.
042800     MOVE CNI-GROUP-ID TO AUD-OBJECT-REF.
042900     MOVE CNI-AMOUNT TO AUD-AMOUNT.
043000     MOVE "BULK CONTRIBUTION WEEK RECORDED" TO
043100         AUD-DESCRIPTION.
043200     MOVE CNI-DATE TO AUD-TIMESTAMP.
043300     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
043400 2210-RECORD-BULK-WEEK-EXIT.
043500     EXIT.
043600 2300-RECORD-ONE-CONTRIB.
043700     ADD CNI-AMOUNT TO WS-COLLECTED-TOTAL.
043800     PERFORM 2310-MARK-CONTRIB-DONE
043900         THRU 2310-MARK-CONTRIB-DONE-EXIT.
044000     MOVE CNI-USER-REC TO AUD-USER-ID.
044100     MOVE "RECORD-CONTRIBUTION" TO AUD-ACTION.
044200     MOVE CNI-GROUP-ID TO AUD-OBJECT-REF.
044300     MOVE CNI-AMOUNT TO AUD-AMOUNT.
044400     MOVE "CONTRIBUTION RECORDED" TO AUD-DESCRIPTION.
044500     MOVE CNI-DATE TO AUD-TIMESTAMP.
044600     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
044700 2300-RECORD-ONE-CONTRIB-EXIT.
044800     EXIT.
044900 2310-MARK-CONTRIB-DONE.
045000     SET MBR-IX TO 1.
045100     SEARCH WS-MBR-ENTRY
045200         AT END CONTINUE
045300         WHEN WS-MBR-USER-ID (MBR-IX) = CNI-USER-ID
045400             MOVE "Y" TO WS-MBR-CONTRIB-DONE (MBR-IX).
045500 2310-MARK-CONTRIB-DONE-EXIT.
045600     EXIT.
045700 2900-PROCESS-CONTRIB-EXIT.
045800     EXIT.
045900*****************************************************
046000*  3000- PAYOUT PROCESSING                            *
046100*****************************************************
046200 3000-PROCESS-PAYOUT.
046300     MOVE CFI-PAYOUTS-MADE TO WS-COMPLETED-PAYOUT-COUNT.
046400     CLOSE PAYOUT-INPUT-IN.
046500     OPEN INPUT PAYOUT-INPUT-IN.
046600     MOVE "N" TO WS-PYI-EOF-SW.
046700     READ PAYOUT-INPUT-IN AT END MOVE "Y" TO WS-PYI-EOF-SW.
046800     PERFORM 3100-EDIT-ONE-PAYOUT
046900         THRU 3190-EDIT-ONE-PAYOUT-EXIT
047000         UNTIL PYI-EOF.
047100     GO TO 3900-PROCESS-PAYOUT-EXIT.
047200*****************************************************
047300*  3050- PAYOUT RULE CHECK - MEMBERSHIP ACTIVE, CYCLE    *
047400*  ACTIVE, AND NO SECOND PAYOUT TO THE SAME MEMBER IN     *
047500*  THE SAME CYCLE.  ANB-0469.
047600*****************************************************
047700 3050-VALIDATE-PAYOUT.
047800     MOVE "Y" TO WS-PAYOUT-VALID-SW.
047900     MOVE SPACES TO WS-REASON-CODE.
048000     IF CFI-STATUS NOT = "A"
048100         MOVE "N" TO WS-PAYOUT-VALID-SW
048200         MOVE "CYCLE NOT ACTIVE" TO WS-REASON-CODE
048300         GO TO 3055-REJECT-PAYOUT.
048400     SET MBR-IX TO 1.
048500     SEARCH WS-MBR-ENTRY
048600         AT END
048700             MOVE "N" TO WS-PAYOUT-VALID-SW
048800             MOVE "MEMBERSHIP NOT FOUND" TO WS-REASON-CODE
048900         WHEN WS-MBR-USER-ID (MBR-IX) = PYI-USER-ID
049000             IF WS-MBR-STATUS (MBR-IX) NOT = "A"
049100                 MOVE "N" TO WS-PAYOUT-VALID-SW
049200                 MOVE "MEMBERSHIP NOT ACTIVE" TO WS-REASON-CODE
049300             ELSE
049400                 IF WS-MBR-PAYOUT-DONE (MBR-IX) = "Y"
049500                     MOVE "N" TO WS-PAYOUT-VALID-SW
049600                     MOVE "PAYOUT ALREADY MADE THIS CYCLE" TO
049700                         WS-REASON-CODE
049800                 END-IF
049900             END-IF.
050000     IF WS-PAYOUT-VALID-SW = "Y"
050100         GO TO 3050-VALIDATE-PAYOUT-EXIT.
050200 3055-REJECT-PAYOUT.
050300     MOVE PYI-USER-REC TO AUD-USER-ID.
050400     MOVE "REJECT-PAYOUT" TO AUD-ACTION.
050500     MOVE PYI-GROUP-ID TO AUD-OBJECT-REF.
050600     MOVE PYI-AMOUNT TO AUD-AMOUNT.
050700     MOVE WS-REASON-CODE TO AUD-DESCRIPTION.
050800     MOVE PYI-DATE TO AUD-TIMESTAMP.
050900     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
051000 3050-VALIDATE-PAYOUT-EXIT.
051100     EXIT.
051200 3100-EDIT-ONE-PAYOUT.
051300     IF PYI-GROUP-ID NOT = GMI-ID
051400         GO TO 3190-EDIT-ONE-PAYOUT-EXIT.
051500     PERFORM 3050-VALIDATE-PAYOUT THRU 3050-VALIDATE-PAYOUT-EXIT.
051600     IF NOT WS-PAYOUT-IS-VALID
051700         GO TO 3190-EDIT-ONE-PAYOUT-EXIT.
051800     COMPUTE WS-PAYOUT-ORDER-ASSIGNED =
051900         WS-COMPLETED-PAYOUT-COUNT + 1.
052000     MOVE WS-PAYOUT-ORDER-ASSIGNED TO PYI-ORDER.
052100     MOVE "C" TO PYI-STATUS.
052200     ADD 1 TO WS-COMPLETED-PAYOUT-COUNT.
052300     ADD 1 TO CFI-PAYOUTS-MADE.
052400     ADD PYI-AMOUNT TO CFI-TOTAL-PAYOUTS.
052500     MOVE "Y" TO WS-MBR-PAYOUT-DONE (MBR-IX).
052600     IF CFI-PAYOUTS-MADE >= WS-ACTIVE-MEMBER-COUNT
052700         MOVE "C" TO CFI-STATUS
052800         MOVE PYI-DATE TO CFI-END-DATE.
052900     MOVE PYI-USER-REC TO AUD-USER-ID.
053000     MOVE "RECORD-PAYOUT" TO AUD-ACTION.
053100     MOVE PYI-GROUP-ID TO AUD-OBJECT-REF.
053200     MOVE PYI-AMOUNT TO AUD-AMOUNT.
053300     STRING "PAYOUT RECORDED, ORDER " PYI-ORDER
053400         DELIMITED BY SIZE INTO AUD-DESCRIPTION.
053500     MOVE PYI-DATE TO AUD-TIMESTAMP.
053600     PERFORM 9000-WRITE-AUDIT THRU 9090-WRITE-AUDIT-EXIT.
053700 3190-EDIT-ONE-PAYOUT-EXIT.
053800     READ PAYOUT-INPUT-IN AT END MOVE "Y" TO WS-PYI-EOF-SW.
053900     EXIT.
054000 3900-PROCESS-PAYOUT-EXIT.
054100     EXIT.
054200*****************************************************
054300*  4000- CYCLE-PROGRESS AND DEFAULTER IDENTIFICATION   *
054400*****************************************************
054500 4000-CYCLE-PROGRESS.
054600     COMPUTE WS-EXPECTED-TOTAL =
054700         GMI-CONTRIB-AMT * WS-ACTIVE-MEMBER-COUNT.
054800     COMPUTE WS-REMAINING-TOTAL =
054900         WS-EXPECTED-TOTAL - WS-COLLECTED-TOTAL.
055000     PERFORM 4500-FIND-DEFAULTERS THRU 4590-FIND-DEFAULTERS-EXIT.
055100     MOVE GMI-ID          TO CRO-GROUP-ID.
055200     MOVE GMI-NAME        TO CRO-GROUP-NAME.
055300     MOVE CFI-NUMBER      TO CRO-CYCLE-NO.
055400     MOVE WS-ACTIVE-MEMBER-COUNT TO CRO-ACTIVE-MEMBERS.
055500     MOVE WS-COLLECTED-TOTAL     TO CRO-COLLECTED-TOTAL.
055600     MOVE WS-EXPECTED-TOTAL      TO CRO-EXPECTED-TOTAL.
055700     MOVE WS-REMAINING-TOTAL     TO CRO-REMAINING-TOTAL.
055800     MOVE CFI-PAYOUTS-MADE       TO CRO-PAYOUTS-MADE.
055900     COMPUTE CRO-PAYOUTS-REMAINING =
056000         WS-ACTIVE-MEMBER-COUNT - CFI-PAYOUTS-MADE.
056100     MOVE CFI-TOTAL-PAYOUTS       TO CRO-PAYOUTS-TOTAL.
056200     IF WS-ACTIVE-MEMBER-COUNT > 0
056300         COMPUTE CRO-PROGRESS-PCT ROUNDED =
056400             (CFI-PAYOUTS-MADE / WS-ACTIVE-MEMBER-COUNT) * 100
056500     ELSE
056600         MOVE 0 TO CRO-PROGRESS-PCT.
056700     MOVE CFI-STATUS TO CRO-COMPLETE-FLAG.
056800     PERFORM 4600-FORMAT-DEFAULTER-LIST
056900         THRU 4600-FORMAT-DEFAULTER-LIST-EXIT.
057000     WRITE CRO-REC.
057100     GO TO 4900-CYCLE-PROGRESS-EXIT.
057200 4500-FIND-DEFAULTERS.
057300     MOVE 0 TO WS-DEFAULTER-COUNT.
057400     SET MBR-IX TO 1.
057500     PERFORM 4510-CHECK-ONE-MEMBER
057600         THRU 4510-CHECK-ONE-MEMBER-EXIT
057700         VARYING MBR-IX FROM 1 BY 1
057800         UNTIL MBR-IX > WS-ACTIVE-MEMBER-COUNT.
057900 4590-FIND-DEFAULTERS-EXIT.
058000     EXIT.
058100 4510-CHECK-ONE-MEMBER.
058200     IF WS-MBR-STATUS (MBR-IX) = "A"
058300         AND WS-MBR-CONTRIB-DONE (MBR-IX) = "N"
058400         ADD 1 TO WS-DEFAULTER-COUNT
058500         IF WS-DEFAULTER-COUNT <= 10
058600             MOVE WS-MBR-USER-ID (MBR-IX) TO
058700                 WS-DEFAULTER-ENTRY (WS-DEFAULTER-COUNT)
058800         END-IF
058900     END-IF.
059000 4510-CHECK-ONE-MEMBER-EXIT.
059100     EXIT.
059200*****************************************************
059300*  4600- LOADS THE DEFAULTER LIST 4500- BUILT ABOVE     *
059400*  INTO CRO-REC.  BEFORE ANB-0465 THE LIST WAS BUILT      *
059500*  AND THEN IMMEDIATELY BLANKED OUT - THE NIGHTLY REPORT   *
059600*  NEVER SHOWED A SINGLE DEFAULTER.                         *
059700*****************************************************
059800 4600-FORMAT-DEFAULTER-LIST.
059900     MOVE SPACES TO CRO-DEFAULTER-LIST.
060000     IF WS-DEFAULTER-COUNT = 0
060100         GO TO 4600-FORMAT-DEFAULTER-LIST-EXIT.
060200     PERFORM 4610-MOVE-ONE-DEFAULTER
060300         THRU 4610-MOVE-ONE-DEFAULTER-EXIT
060400         VARYING WS-DFL-IX FROM 1 BY 1
060500         UNTIL WS-DFL-IX > WS-DEFAULTER-COUNT.
060600 4600-FORMAT-DEFAULTER-LIST-EXIT.
060700     EXIT.
060800 4610-MOVE-ONE-DEFAULTER.
060900     MOVE WS-DEFAULTER-ENTRY (WS-DFL-IX)
061000         TO CRO-DBV-ENTRY (WS-DFL-IX).
061100 4610-MOVE-ONE-DEFAULTER-EXIT.
061200     EXIT.
061300 4900-CYCLE-PROGRESS-EXIT.
061400     EXIT.
061500*****************************************************
061600*  9000- AUDIT LOGGER                                 *
061700*****************************************************
061800 9000-WRITE-AUDIT.
061900     WRITE AUD-REC.
062000 9090-WRITE-AUDIT-EXIT.
062100     EXIT.
062200 9900-END-OF-JOB.
062300     CLOSE GROUP-MASTER-IN MEMBER-FILE-IN CYCLE-FILE-IO.
062400     CLOSE CONTRIB-INPUT-IN PAYOUT-INPUT-IN.
062500     CLOSE AUDIT-FILE-OUT CYCLE-RESULT-OUT.
062600     STOP RUN.
